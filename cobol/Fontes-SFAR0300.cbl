000010******************************************************************
000020* Author: ANDRE RAFFUL
000030* Date: 22/08/1991
000040* Purpose: RELATORIO COMPLETO DE ANALISE DE VENDAS E ESTOQUE -
000050*          6 SECOES: LISTAGEM (POR LABORATORIO), RESUMO
000060*          EXECUTIVO, VENDAS, ESTOQUE, ALERTAS/RECOMENDACOES E
000070*          METRICAS DETALHADAS. TAMBEM GRAVA O ARQUIVO DE ALERTAS.
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    SFAR0300.
000110 AUTHOR.        ANDRE RAFFUL.
000120 INSTALLATION.  FARMACIA CENTRAL - CPD.
000130 DATE-WRITTEN.  22/08/1991.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - CPD FARMACIA CENTRAL.
000160*-----------------------------------------------------------------
000170* HISTORICO DE ALTERACOES
000180*-----------------------------------------------------------------
000190*   22/08/1991  A.RAFFUL   ZZ-0036  VERSAO ORIGINAL - SECAO 1      ZZ-0036
000200*                                   (LISTAGEM POR LABORATORIO,     ZZ-0036
000210*                                   COM SORT E QUEBRA DE CONTROLE) ZZ-0036
000220*   17/05/1994  A.RAFFUL   ZZ-0082  ACRESCIDAS AS SECOES 2, 3 E 4  ZZ-0082
000230*                                   (RESUMO, VENDAS E ESTOQUE)     ZZ-0082
000240*   19/11/1998  M.SILVA    ZZ-0197  REVISAO ANO-2000: DATA DE      ZZ-0197
000250*                                   EMISSAO PASSA A USAR           ZZ-0197
000260*                                   ACCEPT FROM DATE YYYYMMDD      ZZ-0197
000270*   08/02/1999  M.SILVA    ZZ-0201  ACRESCIDAS AS SECOES 5 E 6     ZZ-0201
000280*                                   (ALERTAS/RECOMENDACOES E       ZZ-0201
000290*                                   METRICAS DETALHADAS) E O       ZZ-0201
000300*                                   ARQUIVO DE ALERTAS             ZZ-0201
000310*   14/03/2003  J.PEREIRA  ZZ-0266  LIMITADA A LISTA DE SEM-VENDA  ZZ-0266
000320*                                   DA SECAO 5 AOS 20 PRIMEIROS    ZZ-0266
000330*                                   PRODUTOS                       ZZ-0266
000340*-----------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420     SELECT REPORT-FILE ASSIGN TO "REPORT"
000430          ORGANIZATION   IS LINE SEQUENTIAL
000440          ACCESS         IS SEQUENTIAL
000450          FILE STATUS    IS WS-FS-REPORT.
000460*
000470     SELECT ALERTS-FILE ASSIGN TO "ALERTAS"
000480          ORGANIZATION   IS LINE SEQUENTIAL
000490          ACCESS         IS SEQUENTIAL
000500          FILE STATUS    IS WS-FS-ALERTAS.
000510*
000520     SELECT SORT-REGISTRO ASSIGN TO "SORTWK1"
000530          ORGANIZATION   IS LINE SEQUENTIAL
000540          ACCESS         IS SEQUENTIAL.
000550*
000560 DATA DIVISION.
000570 FILE SECTION.
000580*
000590 FD  REPORT-FILE
000600     LABEL RECORD IS STANDARD.
000610 01  REL-LINHA                        PIC X(132).
000620*
000630 FD  ALERTS-FILE
000640     LABEL RECORD IS STANDARD.
000650     COPY "AlertaFar.cpy".
000660*
000670 SD  SORT-REGISTRO.
000680 01  SD-REGISTRO-SORT.
000690     05 SD-LABORATORIO                PIC X(20).
000700     05 SD-NOME-PRODUTO                PIC X(30).
000710     05 SD-RUBRO                      PIC X(15).
000720     05 SD-CAIXAS-VENDIDAS             PIC S9(07).
000730     05 SD-CAIXAS-ESTOQUE              PIC S9(07).
000740     05 SD-PRECO-CUSTO                PIC S9(07)V99.
000750     05 SD-PRECO-VENDA                PIC S9(07)V99.
000760*
000770 WORKING-STORAGE SECTION.
000780*
000790 77  WS-FS-REPORT                      PIC X(02).
000800     88 WS-FS-REPORT-OK                 VALUE "00".
000810 77  WS-FS-ALERTAS                     PIC X(02).
000820     88 WS-FS-ALERTAS-OK                VALUE "00".
000830*
000840 77  WS-FIM-DE-ARQUIVO                 PIC X(01) VALUE "N".
000850     88 FLAG-EOF                       VALUE "S".
000860*
000870 01  WS-CONTADORES-AUXILIARES.
000880     05 WS-I                          PIC S9(05) COMP.
000890     05 WS-J                          PIC S9(05) COMP.
000900     05 WS-QTD-BAIXO-LOCAL              PIC S9(05) COMP.
000910     05 WS-QTD-SEMVENDA-IMPRESSO        PIC S9(05) COMP.
000920     05 FILLER                        PIC X(02) VALUE SPACES.
000930*
000940 01  WS-DATA-CORRENTE.
000950     05 WS-AAAA-CORRENTE               PIC 9(04).
000960     05 WS-MM-CORRENTE                 PIC 9(02).
000970     05 WS-DD-CORRENTE                 PIC 9(02).
000980 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
000990     05 WS-DATA-CORRENTE-X              PIC X(08).
001000*
001010 77  WS-EMISSAO-EDITADA                PIC X(10).
001020*
001030* TABELA LOCAL PARA O DETALHE DE BAIXO ESTOQUE (SECAO 4),
001040* ORDENADA ASCENDENTE POR ESTOQUE, SEM ALTERAR A ORDEM DA
001050* TABELA PRINCIPAL DO CF-AREA-COMUM.
001060*
001070 01  WS-TABELA-BAIXO-ESTOQUE.
001080     05 WS-BE-ITEM OCCURS 2000 TIMES.
001090        10 WS-BE-PRODUTO               PIC X(30).
001100        10 WS-BE-LABORATORIO           PIC X(20).
001110        10 WS-BE-ESTOQUE               PIC S9(07).
001120        10 WS-BE-VENDIDO                PIC S9(07).
001130     05 FILLER                        PIC X(02) VALUE SPACES.
001140*
001150 01  WS-ITEM-TROCA.
001160     05 WS-TR-PRODUTO                 PIC X(30).
001170     05 WS-TR-LABORATORIO              PIC X(20).
001180     05 WS-TR-ESTOQUE                 PIC S9(07).
001190     05 WS-TR-VENDIDO                  PIC S9(07).
001200     05 FILLER                        PIC X(02) VALUE SPACES.
001210*
001220* AREA DE EDICAO NUMERICA - VISAO ALFANUMERICA USADA PARA
001230* MOVER O VALOR EDITADO DA SECAO 2 PARA A COLUNA DE SAIDA.
001240*
001250 01  WS-AREA-VALOR-EDITADO.
001260     05 WS-VALOR-EDITADO               PIC Z(9)9.99-.
001270 01  WS-AREA-VALOR-EDITADO-R REDEFINES WS-AREA-VALOR-EDITADO.
001280     05 WS-VALOR-EDITADO-X              PIC X(14).
001290*
001300 77  WS-VALOR-INTEIRO                  PIC S9(09) COMP.
001310 77  WS-VALOR-DECIMAL                   PIC S9(07)V99.
001320*
001330* AREA DE PERCENTUAL AUSENTE (SECAO 6) - VISAO ALFANUMERICA
001340* USADA PARA TESTAR "CAMPO SEM AUSENTES" (ZERADO).
001350*
001360 01  WS-AREA-PCT-AUSENTE.
001370     05 WS-PCT-AUSENTE                 PIC S9(03)V99.
001380 01  WS-AREA-PCT-AUSENTE-R REDEFINES WS-AREA-PCT-AUSENTE.
001390     05 WS-PCT-AUSENTE-X                PIC X(05).
001400*
001410* CABECALHOS E LINHAS DE DETALHE DO RELATORIO
001420*
001430 01  WS-RELATORIO.
001440     03 WS-LST-CAB-1.
001450         05 FILLER  PIC X(01) VALUE SPACES.
001460         05 FILLER  PIC X(130) VALUE ALL "=".
001470         05 FILLER  PIC X(01) VALUE SPACES.
001480     03 WS-LST-CAB-2.
001490         05 FILLER  PIC X(01) VALUE SPACES.
001500         05 FILLER  PIC X(40) VALUE
001510                "SFAR0300 - ANALISE DE VENDAS E ESTOQUE".
001520         05 FILLER  PIC X(73) VALUE SPACES.
001530         05 FILLER  PIC X(09) VALUE "EMISSAO: ".
001540         05 WS-CAB-DT-SIS
001550                     PIC X(10) VALUE SPACES.
001560     03 WS-LST-CAB-3.
001570         05 FILLER  PIC X(01) VALUE SPACES.
001580         05 FILLER  PIC X(130) VALUE ALL "=".
001590         05 FILLER  PIC X(01) VALUE SPACES.
001600     03 WS-LST-SECAO-TITULO.
001610         05 FILLER  PIC X(01) VALUE SPACES.
001620         05 WS-TIT-SECAO         PIC X(60) VALUE SPACES.
001630         05 FILLER  PIC X(70) VALUE SPACES.
001640     03 WS-LST-LINHA.
001650         05 FILLER  PIC X(01) VALUE SPACES.
001660         05 FILLER  PIC X(130) VALUE ALL "-".
001670         05 FILLER  PIC X(01) VALUE SPACES.
001680*
001690*    SECAO 1 - LISTAGEM DE PRODUTOS POR LABORATORIO
001700*
001710     03 WS-S1-CABECALHO.
001720         05 FILLER  PIC X(01) VALUE SPACES.
001730         05 FILLER  PIC X(30) VALUE "PRODUTO".
001740         05 FILLER  PIC X(20) VALUE "LABORATORIO".
001750         05 FILLER  PIC X(15) VALUE "RUBRO".
001760         05 FILLER  PIC X(07) VALUE "VENDIDO".
001770         05 FILLER  PIC X(07) VALUE "ESTOQUE".
001780         05 FILLER  PIC X(10) VALUE "CUSTO".
001790         05 FILLER  PIC X(10) VALUE "PVP".
001800     03 WS-S1-DETALHE.
001810         05 WS-S1-PRODUTO               PIC X(30).
001820         05 WS-S1-LABORATORIO            PIC X(20).
001830         05 WS-S1-RUBRO                 PIC X(15).
001840         05 WS-S1-VENDIDO                PIC ZZZZZZ9.
001850         05 WS-S1-ESTOQUE                PIC ZZZZZZ9.
001860         05 WS-S1-CUSTO                  PIC ZZZ,ZZ9.99.
001870         05 WS-S1-PVP                    PIC ZZZ,ZZ9.99.
001880     03 WS-S1-SUBTOTAL.
001890         05 FILLER  PIC X(31) VALUE SPACES.
001900         05 FILLER  PIC X(19) VALUE "SUBTOTAL LABORAT.: ".
001910         05 WS-S1-SUB-LABORATORIO        PIC X(20).
001920         05 FILLER  PIC X(02) VALUE SPACES.
001930         05 WS-S1-SUB-VENDIDO            PIC ZZZZZZ9.
001940         05 FILLER  PIC X(02) VALUE SPACES.
001950         05 WS-S1-SUB-ESTOQUE            PIC ZZZZZZ9.
001960*
001970*    SECAO 2 - RESUMO EXECUTIVO
001980*
001990     03 WS-S2-DETALHE.
002000         05 FILLER  PIC X(01) VALUE SPACES.
002010         05 WS-S2-METRICA                PIC X(30).
002020         05 WS-S2-VALOR                 PIC X(20).
002030*
002040*    SECAO 3 - ANALISE DE VENDAS
002050*
002060     03 WS-S3-DETALHE.
002070         05 FILLER  PIC X(01) VALUE SPACES.
002080         05 WS-S3-METRICA                PIC X(30).
002090         05 WS-S3-VALOR                 PIC X(20).
002100*
002110*    SECAO 4 - ANALISE DE ESTOQUE
002120*
002130     03 WS-S4-DETALHE.
002140         05 FILLER  PIC X(01) VALUE SPACES.
002150         05 WS-S4-METRICA                PIC X(30).
002160         05 WS-S4-VALOR                 PIC X(20).
002170     03 WS-S4-BAIXO-CAB.
002180         05 FILLER  PIC X(01) VALUE SPACES.
002190         05 FILLER  PIC X(30) VALUE "PRODUTO COM BAIXO ESTOQUE".
002200         05 FILLER  PIC X(20) VALUE "LABORATORIO".
002210         05 FILLER  PIC X(07) VALUE "ESTOQUE".
002220         05 FILLER  PIC X(07) VALUE "VENDIDO".
002230     03 WS-S4-BAIXO-DET.
002240         05 WS-S4-BX-PRODUTO            PIC X(30).
002250         05 WS-S4-BX-LABORATORIO         PIC X(20).
002260         05 WS-S4-BX-ESTOQUE             PIC ZZZZZZ9.
002270         05 WS-S4-BX-VENDIDO             PIC ZZZZZZ9.
002280*
002290*    SECAO 5 - ALERTAS E RECOMENDACOES
002300*
002310     03 WS-S5-CABECALHO.
002320         05 FILLER  PIC X(01) VALUE SPACES.
002330         05 FILLER  PIC X(15) VALUE "TIPO".
002340         05 FILLER  PIC X(30) VALUE "PRODUTO".
002350         05 FILLER  PIC X(07) VALUE "ESTOQUE".
002360         05 FILLER  PIC X(60) VALUE "ACAO".
002370     03 WS-S5-DETALHE.
002380         05 WS-S5-TIPO                  PIC X(15).
002390         05 WS-S5-PRODUTO               PIC X(30).
002400         05 WS-S5-ESTOQUE               PIC ZZZZZZ9.
002410         05 WS-S5-ACAO                  PIC X(60).
002420*
002430*    SECAO 6 - METRICAS DETALHADAS
002440*
002450     03 WS-S6-CABECALHO.
002460         05 FILLER  PIC X(01) VALUE SPACES.
002470         05 FILLER  PIC X(15) VALUE "CAMPO".
002480         05 FILLER  PIC X(12) VALUE "TIPO".
002490         05 FILLER  PIC X(09) VALUE "DISTINTOS".
002500         05 FILLER  PIC X(08) VALUE "AUSENTES".
002510         05 FILLER  PIC X(07) VALUE "AUS-%".
002520         05 FILLER  PIC X(11) VALUE "MEDIA/FREQ.".
002530         05 FILLER  PIC X(11) VALUE "MEDIANA/MF".
002540         05 FILLER  PIC X(10) VALUE "DESVIO".
002550     03 WS-S6-DETALHE.
002560         05 WS-S6-CAMPO                 PIC X(15).
002570         05 WS-S6-TIPO                  PIC X(12).
002580         05 WS-S6-DISTINTOS              PIC ZZZZ9.
002590         05 FILLER  PIC X(04) VALUE SPACES.
002600         05 WS-S6-AUSENTES               PIC ZZZZ9.
002610         05 FILLER  PIC X(03) VALUE SPACES.
002620         05 WS-S6-PCT-AUSENTE             PIC ZZ9.99.
002630         05 FILLER  PIC X(01) VALUE SPACES.
002640         05 WS-S6-COL1                  PIC X(15).
002650         05 WS-S6-COL2                  PIC X(15).
002660         05 WS-S6-COL3                  PIC X(10).
002670*
002680*    RODAPE - TOTAIS DE CONTROLE E TRILHA DE AUDITORIA
002690*
002700     03 WS-RODAPE-TITULO.
002710         05 FILLER  PIC X(01) VALUE SPACES.
002720         05 FILLER  PIC X(40) VALUE
002730                "TOTAIS DE CONTROLE / TRILHA DE AUDITORIA".
002740         05 FILLER  PIC X(91) VALUE SPACES.
002750     03 WS-RODAPE-DETALHE.
002760         05 FILLER  PIC X(01) VALUE SPACES.
002770         05 WS-RP-METRICA                PIC X(40).
002780         05 WS-RP-VALOR                 PIC ZZZZZZZ9.
002790*
002800 01  WS-CONTROLA-QUEBRA.
002810     05 WS-LABORATORIO-ANT              PIC X(20).
002820     05 WS-SUBTOTAL-VENDIDO             PIC S9(09) COMP.
002830     05 WS-SUBTOTAL-ESTOQUE             PIC S9(09) COMP.
002840     05 FILLER                         PIC X(02) VALUE SPACES.
002850*
002860 01  WS-TOTAL-GERAL.
002870     05 WS-TOTAL-VENDIDO               PIC S9(09) COMP.
002880     05 WS-TOTAL-ESTOQUE               PIC S9(09) COMP.
002890     05 FILLER                         PIC X(02) VALUE SPACES.
002900*
002910 LINKAGE SECTION.
002920*
002930     COPY "ComFar.cpy".
002940*
002950 PROCEDURE DIVISION USING CF-AREA-COMUM.
002960*
002970 MAIN-PROCEDURE.
002980*
002990     PERFORM P100-INICIALIZA THRU P100-FIM.
003000*
003010     PERFORM P300-SECAO1-LISTAGEM THRU P300-FIM.
003020     PERFORM P400-SECAO2-RESUMO THRU P400-FIM.
003030     PERFORM P500-SECAO3-VENDAS THRU P500-FIM.
003040     PERFORM P520-SECAO4-ESTOQUE THRU P520-FIM.
003050     PERFORM P540-SECAO5-ALERTAS THRU P540-FIM.
003060     PERFORM P560-SECAO6-METRICAS THRU P560-FIM.
003070     PERFORM P580-TOTAIS-CONTROLE THRU P580-FIM.
003080*
003090     PERFORM P900-FIM THRU P900-FIM.
003100*
003110     GOBACK.
003120*
003130 P100-INICIALIZA.
003140*
003150     OPEN OUTPUT REPORT-FILE.
003160     OPEN OUTPUT ALERTS-FILE.
003170*
003180     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.
003190     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/"
003200            WS-AAAA-CORRENTE       INTO WS-EMISSAO-EDITADA.
003210*
003220     MOVE WS-EMISSAO-EDITADA            TO WS-CAB-DT-SIS.
003230     WRITE REL-LINHA                    FROM WS-LST-CAB-1.
003240     WRITE REL-LINHA                    FROM WS-LST-CAB-2.
003250     WRITE REL-LINHA                    FROM WS-LST-CAB-3.
003260*
003270 P100-FIM.
003280*
003290*-----------------------------------------------------------------
003300* P300 - SECAO 1: LISTAGEM DE PRODUTOS, ORDENADA POR LABORATORIO
003310*        (SORT VERB), COM SUBTOTAL DE VENDIDO/ESTOQUE A CADA
003320*        QUEBRA DE LABORATORIO.
003330*-----------------------------------------------------------------
003340 P300-SECAO1-LISTAGEM.
003350*
003360     MOVE "SECAO 1 - LISTAGEM DE PRODUTOS POR LABORATORIO"
003370                                         TO WS-TIT-SECAO.
003380     WRITE REL-LINHA                    FROM WS-LST-SECAO-TITULO.
003390     WRITE REL-LINHA                    FROM WS-S1-CABECALHO.
003400*
003410     SORT SORT-REGISTRO
003420             ON ASCENDING KEY SD-LABORATORIO
003430             ON ASCENDING KEY SD-NOME-PRODUTO
003440         INPUT  PROCEDURE IS P310-ENTRADA-SORT THRU P310-FIM
003450         OUTPUT PROCEDURE IS P320-SAIDA-SORT THRU P320-FIM.
003460*
003470 P300-FIM.
003480*
003490 P310-ENTRADA-SORT.
003500*
003510     PERFORM P315-RELEASE-UM THRU P315-FIM
003520         VARYING CF-IDX-PROD FROM 1 BY 1
003530             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS.
003540*
003550 P310-FIM.
003560*
003570 P315-RELEASE-UM.
003580*
003590     MOVE CF-LABORATORIO (CF-IDX-PROD) TO SD-LABORATORIO.
003600     MOVE CF-NOME-PRODUTO (CF-IDX-PROD) TO SD-NOME-PRODUTO.
003610     MOVE CF-RUBRO (CF-IDX-PROD)       TO SD-RUBRO.
003620     MOVE CF-CAIXAS-VENDIDAS (CF-IDX-PROD)
003630                                     TO SD-CAIXAS-VENDIDAS.
003640     MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD)
003650                                     TO SD-CAIXAS-ESTOQUE.
003660     MOVE CF-PRECO-CUSTO (CF-IDX-PROD) TO SD-PRECO-CUSTO.
003670     MOVE CF-PRECO-VENDA (CF-IDX-PROD) TO SD-PRECO-VENDA.
003680     RELEASE SD-REGISTRO-SORT.
003690*
003700 P315-FIM.
003710*
003720 P320-SAIDA-SORT.
003730*
003740     MOVE SPACES                       TO WS-LABORATORIO-ANT.
003750     MOVE ZEROS  TO WS-SUBTOTAL-VENDIDO WS-SUBTOTAL-ESTOQUE
003760                    WS-TOTAL-VENDIDO WS-TOTAL-ESTOQUE.
003770     MOVE "N"                          TO WS-FIM-DE-ARQUIVO.
003780*
003790     PERFORM P325-RETURN-UM THRU P325-FIM UNTIL FLAG-EOF.
003800*
003810     IF WS-LABORATORIO-ANT NOT = SPACES
003820         PERFORM P340-IMPRIME-SUBTOTAL THRU P340-FIM
003830     END-IF.
003840*
003850     MOVE WS-TOTAL-VENDIDO               TO CF-VENDA-TOTAL.
003860     MOVE WS-TOTAL-ESTOQUE               TO CF-ESTOQUE-TOTAL.
003870*
003880 P320-FIM.
003890*
003900 P325-RETURN-UM.
003910*
003920     RETURN SORT-REGISTRO INTO SD-REGISTRO-SORT
003930         AT END
003940             SET FLAG-EOF           TO TRUE
003950         NOT AT END
003960             PERFORM P330-IMPRIME-DETALHE THRU P330-FIM
003970     END-RETURN.
003980*
003990 P325-FIM.
004000*
004010 P330-IMPRIME-DETALHE.
004020*
004030     IF SD-LABORATORIO NOT = WS-LABORATORIO-ANT
004040        AND WS-LABORATORIO-ANT NOT = SPACES
004050         PERFORM P340-IMPRIME-SUBTOTAL THRU P340-FIM
004060     END-IF.
004070*
004080     MOVE SD-NOME-PRODUTO                TO WS-S1-PRODUTO.
004090     MOVE SD-LABORATORIO                 TO WS-S1-LABORATORIO.
004100     MOVE SD-RUBRO                       TO WS-S1-RUBRO.
004110     MOVE SD-CAIXAS-VENDIDAS              TO WS-S1-VENDIDO.
004120     MOVE SD-CAIXAS-ESTOQUE               TO WS-S1-ESTOQUE.
004130     MOVE SD-PRECO-CUSTO                 TO WS-S1-CUSTO.
004140     MOVE SD-PRECO-VENDA                 TO WS-S1-PVP.
004150*
004160     WRITE REL-LINHA                     FROM WS-S1-DETALHE.
004170*
004180     ADD SD-CAIXAS-VENDIDAS TO WS-SUBTOTAL-VENDIDO WS-TOTAL-VENDIDO.
004190     ADD SD-CAIXAS-ESTOQUE TO WS-SUBTOTAL-ESTOQUE WS-TOTAL-ESTOQUE.
004200*
004210     MOVE SD-LABORATORIO                 TO WS-LABORATORIO-ANT.
004220*
004230 P330-FIM.
004240*
004250 P340-IMPRIME-SUBTOTAL.
004260*
004270     MOVE WS-LABORATORIO-ANT             TO WS-S1-SUB-LABORATORIO.
004280     MOVE WS-SUBTOTAL-VENDIDO            TO WS-S1-SUB-VENDIDO.
004290     MOVE WS-SUBTOTAL-ESTOQUE            TO WS-S1-SUB-ESTOQUE.
004300     WRITE REL-LINHA                     FROM WS-S1-SUBTOTAL.
004310     WRITE REL-LINHA                     FROM WS-LST-LINHA.
004320*
004330     MOVE ZEROS TO WS-SUBTOTAL-VENDIDO WS-SUBTOTAL-ESTOQUE.
004340*
004350 P340-FIM.
004360*
004370*-----------------------------------------------------------------
004380* P400 - SECAO 2: RESUMO EXECUTIVO (METRICA/VALOR).
004390*-----------------------------------------------------------------
004400 P400-SECAO2-RESUMO.
004410*
004420     MOVE "SECAO 2 - RESUMO EXECUTIVO"   TO WS-TIT-SECAO.
004430     WRITE REL-LINHA                     FROM WS-LST-SECAO-TITULO.
004440*
004450     MOVE "TOTAL DE REGISTROS"           TO WS-S2-METRICA.
004460     MOVE CF-QTD-PROCESSADOS             TO WS-VALOR-INTEIRO.
004470     PERFORM P410-EDITA-INTEIRO THRU P410-FIM.
004480     WRITE REL-LINHA                     FROM WS-S2-DETALHE.
004490*
004500     MOVE "TOTAL DE COLUNAS"             TO WS-S2-METRICA.
004510     MOVE CF-QTD-CAMPOS                  TO WS-VALOR-INTEIRO.
004520     PERFORM P410-EDITA-INTEIRO THRU P410-FIM.
004530     WRITE REL-LINHA                     FROM WS-S2-DETALHE.
004540*
004550     MOVE "PRODUTOS UNICOS"              TO WS-S2-METRICA.
004560     MOVE CF-QTD-PRODUTOS-UNICOS          TO WS-VALOR-INTEIRO.
004570     PERFORM P410-EDITA-INTEIRO THRU P410-FIM.
004580     WRITE REL-LINHA                     FROM WS-S2-DETALHE.
004590*
004600     MOVE "TOTAL DE VENDAS"              TO WS-S2-METRICA.
004610     MOVE CF-VENDA-TOTAL                  TO WS-VALOR-INTEIRO.
004620     PERFORM P410-EDITA-INTEIRO THRU P410-FIM.
004630     WRITE REL-LINHA                     FROM WS-S2-DETALHE.
004640*
004650     MOVE "PRODUTOS SEM VENDA"           TO WS-S2-METRICA.
004660     MOVE CF-QTD-SEM-VENDA               TO WS-VALOR-INTEIRO.
004670     PERFORM P410-EDITA-INTEIRO THRU P410-FIM.
004680     WRITE REL-LINHA                     FROM WS-S2-DETALHE.
004690*
004700     MOVE "PRODUTOS BAIXO ESTOQUE"       TO WS-S2-METRICA.
004710     MOVE CF-QTD-BAIXO-ESTOQUE            TO WS-VALOR-INTEIRO.
004720     PERFORM P410-EDITA-INTEIRO THRU P410-FIM.
004730     WRITE REL-LINHA                     FROM WS-S2-DETALHE.
004740*
004750     MOVE "RECOMENDACOES CRITICAS"       TO WS-S2-METRICA.
004760     MOVE CF-QTD-RECOMENDACOES           TO WS-VALOR-INTEIRO.
004770     PERFORM P410-EDITA-INTEIRO THRU P410-FIM.
004780     WRITE REL-LINHA                     FROM WS-S2-DETALHE.
004790*
004800 P400-FIM.
004810*
004820 P410-EDITA-INTEIRO.
004830*
004840     MOVE WS-VALOR-INTEIRO               TO WS-VALOR-EDITADO.
004850     MOVE WS-VALOR-EDITADO-X              TO WS-S2-VALOR.
004860*
004870 P410-FIM.
004880*
004890*-----------------------------------------------------------------
004900* P500 - SECAO 3: ANALISE DE VENDAS.
004910*-----------------------------------------------------------------
004920 P500-SECAO3-VENDAS.
004930*
004940     MOVE "SECAO 3 - ANALISE DE VENDAS"  TO WS-TIT-SECAO.
004950     WRITE REL-LINHA                     FROM WS-LST-SECAO-TITULO.
004960*
004970     MOVE "TOTAL"                        TO WS-S3-METRICA.
004980     MOVE CF-VENDA-TOTAL                  TO WS-VALOR-INTEIRO.
004990     PERFORM P510-EDITA-INTEIRO-S3 THRU P510-FIM.
005000     WRITE REL-LINHA                     FROM WS-S3-DETALHE.
005010*
005020     MOVE "MEDIA"                        TO WS-S3-METRICA.
005030     MOVE CF-VENDA-MEDIA                 TO WS-VALOR-DECIMAL.
005040     PERFORM P515-EDITA-DECIMAL-S3 THRU P515-FIM.
005050     WRITE REL-LINHA                     FROM WS-S3-DETALHE.
005060*
005070     MOVE "MEDIANA"                      TO WS-S3-METRICA.
005080     MOVE CF-VENDA-MEDIANA                TO WS-VALOR-DECIMAL.
005090     PERFORM P515-EDITA-DECIMAL-S3 THRU P515-FIM.
005100     WRITE REL-LINHA                     FROM WS-S3-DETALHE.
005110*
005120     MOVE "MAXIMO"                       TO WS-S3-METRICA.
005130     MOVE CF-VENDA-MAXIMO                 TO WS-VALOR-DECIMAL.
005140     PERFORM P515-EDITA-DECIMAL-S3 THRU P515-FIM.
005150     WRITE REL-LINHA                     FROM WS-S3-DETALHE.
005160*
005170     MOVE "MINIMO"                       TO WS-S3-METRICA.
005180     MOVE CF-VENDA-MINIMO                 TO WS-VALOR-DECIMAL.
005190     PERFORM P515-EDITA-DECIMAL-S3 THRU P515-FIM.
005200     WRITE REL-LINHA                     FROM WS-S3-DETALHE.
005210*
005220     MOVE "DESVIO-PADRAO"                TO WS-S3-METRICA.
005230     MOVE CF-VENDA-DESVIO                 TO WS-VALOR-DECIMAL.
005240     PERFORM P515-EDITA-DECIMAL-S3 THRU P515-FIM.
005250     WRITE REL-LINHA                     FROM WS-S3-DETALHE.
005260*
005270     MOVE "QTD VENDA > 0"                TO WS-S3-METRICA.
005280     MOVE CF-QTD-VENDA-MAIOR-ZERO         TO WS-VALOR-INTEIRO.
005290     PERFORM P510-EDITA-INTEIRO-S3 THRU P510-FIM.
005300     WRITE REL-LINHA                     FROM WS-S3-DETALHE.
005310*
005320     MOVE "QTD VENDA = 0"                TO WS-S3-METRICA.
005330     MOVE CF-QTD-VENDA-IGUAL-ZERO         TO WS-VALOR-INTEIRO.
005340     PERFORM P510-EDITA-INTEIRO-S3 THRU P510-FIM.
005350     WRITE REL-LINHA                     FROM WS-S3-DETALHE.
005360*
005370 P500-FIM.
005380*
005390 P510-EDITA-INTEIRO-S3.
005400*
005410     MOVE WS-VALOR-INTEIRO               TO WS-VALOR-EDITADO.
005420     MOVE WS-VALOR-EDITADO-X              TO WS-S3-VALOR.
005430*
005440 P510-FIM.
005450*
005460 P515-EDITA-DECIMAL-S3.
005470*
005480     MOVE WS-VALOR-DECIMAL                TO WS-VALOR-EDITADO.
005490     MOVE WS-VALOR-EDITADO-X               TO WS-S3-VALOR.
005500*
005510 P515-FIM.
005520*
005530*-----------------------------------------------------------------
005540* P520 - SECAO 4: ANALISE DE ESTOQUE, COM DETALHE DE BAIXO
005550*        ESTOQUE ORDENADO ASCENDENTE (BOLHA LOCAL).
005560*-----------------------------------------------------------------
005570 P520-SECAO4-ESTOQUE.
005580*
005590     MOVE "SECAO 4 - ANALISE DE ESTOQUE" TO WS-TIT-SECAO.
005600     WRITE REL-LINHA                     FROM WS-LST-SECAO-TITULO.
005610*
005620     MOVE "TOTAL ESTOQUE"                TO WS-S4-METRICA.
005630     MOVE CF-ESTOQUE-TOTAL                TO WS-VALOR-INTEIRO.
005640     PERFORM P530-EDITA-INTEIRO-S4 THRU P530-FIM.
005650     WRITE REL-LINHA                     FROM WS-S4-DETALHE.
005660*
005670     MOVE "MEDIA ESTOQUE"                TO WS-S4-METRICA.
005680     MOVE CF-ESTOQUE-MEDIA                TO WS-VALOR-DECIMAL.
005690     PERFORM P535-EDITA-DECIMAL-S4 THRU P535-FIM.
005700     WRITE REL-LINHA                     FROM WS-S4-DETALHE.
005710*
005720     MOVE "ESTOQUE ZERO"                 TO WS-S4-METRICA.
005730     MOVE CF-QTD-ESTOQUE-ZERO             TO WS-VALOR-INTEIRO.
005740     PERFORM P530-EDITA-INTEIRO-S4 THRU P530-FIM.
005750     WRITE REL-LINHA                     FROM WS-S4-DETALHE.
005760*
005770     MOVE "ESTOQUE BAIXO (1-5)"          TO WS-S4-METRICA.
005780     MOVE CF-QTD-ESTOQUE-BAIXO-BANDA       TO WS-VALOR-INTEIRO.
005790     PERFORM P530-EDITA-INTEIRO-S4 THRU P530-FIM.
005800     WRITE REL-LINHA                     FROM WS-S4-DETALHE.
005810*
005820     MOVE "ESTOQUE MEDIO (6-20)"          TO WS-S4-METRICA.
005830     MOVE CF-QTD-ESTOQUE-MEDIO             TO WS-VALOR-INTEIRO.
005840     PERFORM P530-EDITA-INTEIRO-S4 THRU P530-FIM.
005850     WRITE REL-LINHA                     FROM WS-S4-DETALHE.
005860*
005870     MOVE "ESTOQUE ALTO (>20)"           TO WS-S4-METRICA.
005880     MOVE CF-QTD-ESTOQUE-ALTO              TO WS-VALOR-INTEIRO.
005890     PERFORM P530-EDITA-INTEIRO-S4 THRU P530-FIM.
005900     WRITE REL-LINHA                     FROM WS-S4-DETALHE.
005910*
005920     MOVE "ESTOQUE MAXIMO"               TO WS-S4-METRICA.
005930     MOVE CF-ESTOQUE-MAXIMO                TO WS-VALOR-DECIMAL.
005940     PERFORM P535-EDITA-DECIMAL-S4 THRU P535-FIM.
005950     WRITE REL-LINHA                     FROM WS-S4-DETALHE.
005960*
005970     PERFORM P545-MONTA-TABELA-BAIXO THRU P545-FIM.
005980*
005990     IF WS-QTD-BAIXO-LOCAL > 0
006000         PERFORM P550-ORDENA-BAIXO THRU P550-FIM
006010         WRITE REL-LINHA                 FROM WS-S4-BAIXO-CAB
006020         PERFORM P555-IMPRIME-BAIXO THRU P555-FIM
006030             VARYING WS-I FROM 1 BY 1
006040                 UNTIL WS-I > WS-QTD-BAIXO-LOCAL
006050     END-IF.
006060*
006070 P520-FIM.
006080*
006090 P530-EDITA-INTEIRO-S4.
006100*
006110     MOVE WS-VALOR-INTEIRO               TO WS-VALOR-EDITADO.
006120     MOVE WS-VALOR-EDITADO-X              TO WS-S4-VALOR.
006130*
006140 P530-FIM.
006150*
006160 P535-EDITA-DECIMAL-S4.
006170*
006180     MOVE WS-VALOR-DECIMAL                TO WS-VALOR-EDITADO.
006190     MOVE WS-VALOR-EDITADO-X               TO WS-S4-VALOR.
006200*
006210 P535-FIM.
006220*
006230 P545-MONTA-TABELA-BAIXO.
006240*
006250     MOVE ZEROS                        TO WS-QTD-BAIXO-LOCAL.
006260*
006270     PERFORM P547-TESTA-BAIXO THRU P547-FIM
006280         VARYING CF-IDX-PROD FROM 1 BY 1
006290             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS.
006300*
006310 P545-FIM.
006320*
006330 P547-TESTA-BAIXO.
006340*
006350     IF CF-E-ESTOQUE-BAIXO (CF-IDX-PROD)
006360         ADD 1                       TO WS-QTD-BAIXO-LOCAL
006370         MOVE CF-NOME-PRODUTO (CF-IDX-PROD)
006380                             TO WS-BE-PRODUTO (WS-QTD-BAIXO-LOCAL)
006390         MOVE CF-LABORATORIO (CF-IDX-PROD)
006400                         TO WS-BE-LABORATORIO (WS-QTD-BAIXO-LOCAL)
006410         MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD)
006420                             TO WS-BE-ESTOQUE (WS-QTD-BAIXO-LOCAL)
006430         MOVE CF-CAIXAS-VENDIDAS (CF-IDX-PROD)
006440                             TO WS-BE-VENDIDO (WS-QTD-BAIXO-LOCAL)
006450     END-IF.
006460*
006470 P547-FIM.
006480*
006490 P550-ORDENA-BAIXO.
006500*
006510     IF WS-QTD-BAIXO-LOCAL > 1
006520         PERFORM P552-BOLHA-BAIXO THRU P552-FIM
006530             VARYING WS-I FROM 1 BY 1
006540                 UNTIL WS-I >= WS-QTD-BAIXO-LOCAL
006550     END-IF.
006560*
006570 P550-FIM.
006580*
006590 P552-BOLHA-BAIXO.
006600*
006610     PERFORM P554-COMPARA-TROCA-BAIXO THRU P554-FIM
006620         VARYING WS-J FROM 1 BY 1
006630             UNTIL WS-J > WS-QTD-BAIXO-LOCAL - WS-I.
006640*
006650 P552-FIM.
006660*
006670 P554-COMPARA-TROCA-BAIXO.
006680*
006690     IF WS-BE-ESTOQUE (WS-J) > WS-BE-ESTOQUE (WS-J + 1)
006700         MOVE WS-BE-ITEM (WS-J)    TO WS-ITEM-TROCA
006710         MOVE WS-BE-ITEM (WS-J + 1) TO WS-BE-ITEM (WS-J)
006720         MOVE WS-ITEM-TROCA     TO WS-BE-ITEM (WS-J + 1)
006730     END-IF.
006740*
006750 P554-FIM.
006760*
006770 P555-IMPRIME-BAIXO.
006780*
006790     MOVE WS-BE-PRODUTO (WS-I)          TO WS-S4-BX-PRODUTO.
006800     MOVE WS-BE-LABORATORIO (WS-I)      TO WS-S4-BX-LABORATORIO.
006810     MOVE WS-BE-ESTOQUE (WS-I)          TO WS-S4-BX-ESTOQUE.
006820     MOVE WS-BE-VENDIDO (WS-I)          TO WS-S4-BX-VENDIDO.
006830     WRITE REL-LINHA                    FROM WS-S4-BAIXO-DET.
006840*
006850 P555-FIM.
006860*
006870*-----------------------------------------------------------------
006880* P540 - SECAO 5: ALERTAS DE BAIXO ESTOQUE, SEM VENDA (20
006890*        PRIMEIROS) E RECOMENDACOES DO SISTEMA - GRAVA TAMBEM O
006900*        ARQUIVO ALERTS-FILE.
006910*-----------------------------------------------------------------
006920 P540-SECAO5-ALERTAS.
006930*
006940     MOVE "SECAO 5 - ALERTAS E RECOMENDACOES"
006950                                         TO WS-TIT-SECAO.
006960     WRITE REL-LINHA                    FROM WS-LST-SECAO-TITULO.
006970     WRITE REL-LINHA                    FROM WS-S5-CABECALHO.
006980*
006990     PERFORM P541-TESTA-ALERTA-ESTOQUE THRU P541-FIM
007000         VARYING CF-IDX-PROD FROM 1 BY 1
007010             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS.
007020*
007030     MOVE ZEROS                        TO WS-QTD-SEMVENDA-IMPRESSO.
007040*
007050     PERFORM P543-TESTA-ALERTA-SEMVENDA THRU P543-FIM
007060         VARYING CF-IDX-PROD FROM 1 BY 1
007070             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS
007080                OR WS-QTD-SEMVENDA-IMPRESSO >= 20.
007090*
007100     PERFORM P546-RECOMENDACAO THRU P546-FIM
007110         VARYING WS-I FROM 1 BY 1
007120             UNTIL WS-I > CF-QTD-RECOMENDACOES.
007130*
007140 P540-FIM.
007150*
007160 P541-TESTA-ALERTA-ESTOQUE.
007170*
007180     IF CF-E-ESTOQUE-BAIXO (CF-IDX-PROD)
007190         PERFORM P542-ALERTA-ESTOQUE THRU P542-FIM
007200     END-IF.
007210*
007220 P541-FIM.
007230*
007240 P543-TESTA-ALERTA-SEMVENDA.
007250*
007260     IF CF-E-SEM-VENDA (CF-IDX-PROD)
007270         PERFORM P544-ALERTA-SEMVENDA THRU P544-FIM
007280     END-IF.
007290*
007300 P543-FIM.
007310*
007320 P542-ALERTA-ESTOQUE.
007330*
007340     MOVE "STOCK BAJO"                  TO AF-TIPO-ALERTA.
007350     MOVE CF-NOME-PRODUTO (CF-IDX-PROD)  TO AF-PRODUTO-ALERTA.
007360     MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD) TO AF-ESTOQUE-ALERTA.
007370     MOVE "REPONER URGENTE"              TO AF-ACAO-ALERTA.
007380     WRITE AF-REG-ALERTA.
007390*
007400     MOVE "STOCK BAJO"                   TO WS-S5-TIPO.
007410     MOVE CF-NOME-PRODUTO (CF-IDX-PROD)  TO WS-S5-PRODUTO.
007420     MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD) TO WS-S5-ESTOQUE.
007430     MOVE "REPONER URGENTE"              TO WS-S5-ACAO.
007440     WRITE REL-LINHA                     FROM WS-S5-DETALHE.
007450*
007460 P542-FIM.
007470*
007480 P544-ALERTA-SEMVENDA.
007490*
007500     ADD 1                              TO WS-QTD-SEMVENDA-IMPRESSO.
007510*
007520     MOVE "SIN VENTAS"                   TO AF-TIPO-ALERTA.
007530     MOVE CF-NOME-PRODUTO (CF-IDX-PROD)  TO AF-PRODUTO-ALERTA.
007540     MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD) TO AF-ESTOQUE-ALERTA.
007550     MOVE "REVISAR ROTACION"             TO AF-ACAO-ALERTA.
007560     WRITE AF-REG-ALERTA.
007570*
007580     MOVE "SIN VENTAS"                   TO WS-S5-TIPO.
007590     MOVE CF-NOME-PRODUTO (CF-IDX-PROD)  TO WS-S5-PRODUTO.
007600     MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD) TO WS-S5-ESTOQUE.
007610     MOVE "REVISAR ROTACION"              TO WS-S5-ACAO.
007620     WRITE REL-LINHA                     FROM WS-S5-DETALHE.
007630*
007640 P544-FIM.
007650*
007660 P546-RECOMENDACAO.
007670*
007680     MOVE "RECOMENDACION"                TO AF-TIPO-ALERTA.
007690     MOVE "SISTEMA"                      TO AF-PRODUTO-ALERTA.
007700     MOVE ZEROS                          TO AF-ESTOQUE-ALERTA.
007710     MOVE CF-RECOMENDACAO (WS-I)          TO AF-ACAO-ALERTA.
007720     WRITE AF-REG-ALERTA.
007730*
007740     MOVE "RECOMENDACION"                 TO WS-S5-TIPO.
007750     MOVE "SISTEMA"                       TO WS-S5-PRODUTO.
007760     MOVE ZEROS                           TO WS-S5-ESTOQUE.
007770     MOVE CF-RECOMENDACAO (WS-I)           TO WS-S5-ACAO.
007780     WRITE REL-LINHA                      FROM WS-S5-DETALHE.
007790*
007800 P546-FIM.
007810*
007820*-----------------------------------------------------------------
007830* P560 - SECAO 6: METRICAS DETALHADAS (4 CAMPOS NUMERICOS, 3
007840*        CAMPOS ALFANUMERICOS).
007850*-----------------------------------------------------------------
007860 P560-SECAO6-METRICAS.
007870*
007880     MOVE "SECAO 6 - METRICAS DETALHADAS" TO WS-TIT-SECAO.
007890     WRITE REL-LINHA                      FROM WS-LST-SECAO-TITULO.
007900     WRITE REL-LINHA                      FROM WS-S6-CABECALHO.
007910*
007920     PERFORM P562-METRICA-NUMERICA THRU P562-FIM
007930         VARYING CF-IDX-META FROM 1 BY 1
007940             UNTIL CF-IDX-META > 4.
007950*
007960     PERFORM P564-METRICA-ALFA THRU P564-FIM
007970         VARYING CF-IDX-ALFA FROM 1 BY 1
007980             UNTIL CF-IDX-ALFA > 3.
007990*
008000 P560-FIM.
008010*
008020 P562-METRICA-NUMERICA.
008030*
008040     MOVE CF-META-NOME (CF-IDX-META)     TO WS-S6-CAMPO.
008050     MOVE "NUMERICO"                     TO WS-S6-TIPO.
008060     MOVE CF-META-DISTINTOS (CF-IDX-META) TO WS-S6-DISTINTOS.
008070     MOVE CF-META-AUSENTES (CF-IDX-META)  TO WS-S6-AUSENTES.
008080*
008090     IF CF-QTD-PROCESSADOS > 0
008100         COMPUTE WS-PCT-AUSENTE ROUNDED =
008110               (CF-META-AUSENTES (CF-IDX-META) /
008120                CF-QTD-PROCESSADOS) * 100
008130     ELSE
008140         MOVE ZEROS                      TO WS-PCT-AUSENTE
008150     END-IF.
008160     MOVE WS-PCT-AUSENTE                 TO WS-S6-PCT-AUSENTE.
008170*
008180     MOVE CF-META-MEDIA (CF-IDX-META)    TO WS-VALOR-EDITADO.
008190     MOVE WS-VALOR-EDITADO-X              TO WS-S6-COL1.
008200     MOVE CF-META-MEDIANA (CF-IDX-META)  TO WS-VALOR-EDITADO.
008210     MOVE WS-VALOR-EDITADO-X              TO WS-S6-COL2.
008220     MOVE CF-META-DESVIO (CF-IDX-META)   TO WS-VALOR-EDITADO.
008230     MOVE WS-VALOR-EDITADO-X              TO WS-S6-COL3.
008240*
008250     WRITE REL-LINHA                     FROM WS-S6-DETALHE.
008260*
008270 P562-FIM.
008280*
008290 P564-METRICA-ALFA.
008300*
008310     MOVE CF-ALFA-NOME (CF-IDX-ALFA)     TO WS-S6-CAMPO.
008320     MOVE "ALFANUMERICO"                 TO WS-S6-TIPO.
008330     MOVE CF-ALFA-DISTINTOS (CF-IDX-ALFA) TO WS-S6-DISTINTOS.
008340     MOVE CF-ALFA-AUSENTES (CF-IDX-ALFA)  TO WS-S6-AUSENTES.
008350*
008360     IF CF-QTD-PROCESSADOS > 0
008370         COMPUTE WS-PCT-AUSENTE ROUNDED =
008380               (CF-ALFA-AUSENTES (CF-IDX-ALFA) /
008390                CF-QTD-PROCESSADOS) * 100
008400     ELSE
008410         MOVE ZEROS                      TO WS-PCT-AUSENTE
008420     END-IF.
008430     MOVE WS-PCT-AUSENTE                 TO WS-S6-PCT-AUSENTE.
008440*
008450     MOVE CF-ALFA-MAIS-FREQUENTE (CF-IDX-ALFA) TO WS-S6-COL1.
008460     MOVE CF-ALFA-FREQUENCIA (CF-IDX-ALFA)     TO WS-VALOR-INTEIRO.
008470     MOVE WS-VALOR-INTEIRO                     TO WS-VALOR-EDITADO.
008480     MOVE WS-VALOR-EDITADO-X                    TO WS-S6-COL2.
008490     MOVE SPACES                                TO WS-S6-COL3.
008500*
008510     WRITE REL-LINHA                     FROM WS-S6-DETALHE.
008520*
008530 P564-FIM.
008540*
008550*-----------------------------------------------------------------
008560* P580 - TOTAIS DE CONTROLE E TRILHA DE AUDITORIA DO LOTE.
008570*-----------------------------------------------------------------
008580 P580-TOTAIS-CONTROLE.
008590*
008600     WRITE REL-LINHA                     FROM WS-LST-LINHA.
008610     WRITE REL-LINHA                     FROM WS-RODAPE-TITULO.
008620*
008630     MOVE "REGISTROS LIDOS"              TO WS-RP-METRICA.
008640     MOVE CF-QTD-LIDOS                   TO WS-RP-VALOR.
008650     WRITE REL-LINHA                     FROM WS-RODAPE-DETALHE.
008660*
008670     MOVE "REGISTROS EXPURGADOS"         TO WS-RP-METRICA.
008680     MOVE CF-QTD-EXPURGADOS              TO WS-RP-VALOR.
008690     WRITE REL-LINHA                     FROM WS-RODAPE-DETALHE.
008700*
008710     MOVE "REGISTROS PROCESSADOS"        TO WS-RP-METRICA.
008720     MOVE CF-QTD-PROCESSADOS             TO WS-RP-VALOR.
008730     WRITE REL-LINHA                     FROM WS-RODAPE-DETALHE.
008740*
008750     MOVE "REGISTROS DUPLICADOS"         TO WS-RP-METRICA.
008760     MOVE CF-QTD-DUPLICADOS              TO WS-RP-VALOR.
008770     WRITE REL-LINHA                     FROM WS-RODAPE-DETALHE.
008780*
008790     MOVE "TOTAL GERAL VENDIDO"          TO WS-RP-METRICA.
008800     MOVE CF-VENDA-TOTAL                  TO WS-RP-VALOR.
008810     WRITE REL-LINHA                     FROM WS-RODAPE-DETALHE.
008820*
008830     MOVE "TOTAL GERAL ESTOQUE"          TO WS-RP-METRICA.
008840     MOVE CF-ESTOQUE-TOTAL                TO WS-RP-VALOR.
008850     WRITE REL-LINHA                     FROM WS-RODAPE-DETALHE.
008860*
008870 P580-FIM.
008880*
008890 P900-FIM.
008900*
008910     CLOSE REPORT-FILE.
008920     CLOSE ALERTS-FILE.
008930*
008940 END PROGRAM SFAR0300.
