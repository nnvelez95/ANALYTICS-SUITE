000010******************************************************************
000020* Author: ANDRE RAFFUL
000030* Date: 09/04/1991
000040* Purpose: CARGA DO ARQUIVO MESTRE DE PRODUTOS - VALIDACAO,
000050*          EXPURGO DE REGISTROS EM BRANCO E METADADOS POR COLUNA
000060******************************************************************
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.    SFAR0100.
000090 AUTHOR.        ANDRE RAFFUL.
000100 INSTALLATION.  FARMACIA CENTRAL - CPD.
000110 DATE-WRITTEN.  09/04/1991.
000120 DATE-COMPILED.
000130 SECURITY.      USO INTERNO - CPD FARMACIA CENTRAL.
000140*-----------------------------------------------------------------
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------
000170*   09/04/1991  A.RAFFUL   ZZ-0033  VERSAO ORIGINAL - LEITURA E    ZZ-0033
000180*                                   EXPURGO DE REGISTRO EM BRANCO  ZZ-0033
000190*   21/08/1997  A.RAFFUL   ZZ-0149  CARGA PASSA A MANTER A         ZZ-0149
000200*                                   TABELA DE PRODUTOS EM          ZZ-0149
000210*                                   MEMORIA (AREA CF-AREA-COMUM)   ZZ-0149
000220*                                   EM VEZ DE GRAVAR ARQUIVO       ZZ-0149
000230*                                   INTERMEDIARIO                  ZZ-0149
000240*   19/11/1998  M.SILVA    ZZ-0197  REVISAO ANO-2000: ARQUIVO      ZZ-0197
000250*                                   MESTRE NAO CONTEM CAMPOS DE    ZZ-0197
000260*                                   DATA, NENHUMA ALTERACAO        ZZ-0197
000270*   15/02/1999  M.SILVA    ZZ-0201  ACRESCIDOS OS METADADOS POR    ZZ-0201
000280*                                   COLUNA (MINIMO, MAXIMO,        ZZ-0201
000290*                                   MEDIA, MEDIANA, DESVIO,        ZZ-0201
000300*                                   DISTINTOS E AUSENTES)          ZZ-0201
000310*   03/05/1999  M.SILVA    ZZ-0203  ACRESCIDO O LIMITE MAXIMO DE   ZZ-0203
000320*                                   REGISTROS DO LOTE (GUARDA      ZZ-0203
000330*                                   EQUIVALENTE AO LIMITE DE       ZZ-0203
000340*                                   TAMANHO DE ARQUIVO)            ZZ-0203
000350*   11/10/2007  J.PEREIRA  ZZ-0301  CORRIGIDA A CONTAGEM DE        ZZ-0301
000360*                                   VALORES DISTINTOS QUANDO O     ZZ-0301
000370*                                   CAMPO NUMERICO VEM NEGATIVO    ZZ-0301
000375*   04/03/2008  J.PEREIRA  ZZ-0302  ACRESCIDA A COMPACTACAO DOS    ZZ-0302
000376*                                   CAMPOS ALFANUMERICOS (TRIM DE  ZZ-0302
000377*                                   ESPACOS A ESQUERDA/DIREITA)    ZZ-0302
000378*                                   ANTES DE GRAVAR NA TABELA      ZZ-0302
000380*-----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430*
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT PRODUCT-FILE ASSIGN TO "PRODFILE"
000470          ORGANIZATION   IS LINE SEQUENTIAL
000480          ACCESS         IS SEQUENTIAL
000490          FILE STATUS    IS WS-FS-PRODUTO.
000500*
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  PRODUCT-FILE
000540     LABEL RECORD IS STANDARD.
000550     COPY "ProdutoFar.cpy".
000560*
000570 WORKING-STORAGE SECTION.
000580*
000590 77  WS-FS-PRODUTO                     PIC X(02).
000600     88 WS-FS-OK                       VALUE "00".
000610*
000620 77  WS-FIM-DE-ARQUIVO                 PIC X(01) VALUE "N".
000630     88 FLAG-EOF                       VALUE "S".
000640*
000650 77  WS-MAX-REGISTROS                  PIC S9(05) COMP
000660                                        VALUE 2000.
000670*
000680* VISAO EDITADA DO LIMITE MAXIMO DE REGISTROS, PARA A MENSAGEM
000690* DE LOTE TRUNCADO (WS-MAX-REGISTROS E COMP, NAO PODE ENTRAR
000700* DIRETO NO STRING) - ZZ-0203.
000710*
000720 01  WS-AREA-LIMITE-EDITADO.
000730     05 WS-LIMITE-EDITADO              PIC ZZZZ9.
000740 01  WS-AREA-LIMITE-EDITADO-R REDEFINES WS-AREA-LIMITE-EDITADO.
000750     05 WS-LIMITE-EDITADO-X             PIC X(05).
000760*
000770 01  WS-AREA-MENSAGEM.
000780     05 WS-MENSAGEM                    PIC X(72).
000790     05 FILLER                        PIC X(02) VALUE SPACES.
000800*
000810* TABELA DE TRABALHO USADA PARA ORDENAR OS VALORES DE UM CAMPO
000820* E CONTAR QUANTOS SAO DISTINTOS (REAPROVEITADA PARA CADA UM
000830* DOS 4 CAMPOS NUMERICOS, UM DE CADA VEZ).
000840*
000850 01  WS-TABELA-ORDENACAO.
000860     05 WS-VALOR-ORD OCCURS 2000 TIMES
000870                 PIC S9(07)V99.
000880     05 FILLER                        PIC X(02) VALUE SPACES.
000890*
000900 01  WS-CONTADORES-AUXILIARES.
000910     05 WS-I                          PIC S9(05) COMP.
000920     05 WS-J                          PIC S9(05) COMP.
000930     05 WS-QTD-VALIDOS                 PIC S9(05) COMP.
000940     05 WS-QTD-DISTINTOS                PIC S9(05) COMP.
000950     05 WS-QTD-FREQ-ATUAL               PIC S9(05) COMP.
000960     05 WS-QTD-FREQ-MAIOR               PIC S9(05) COMP.
000970     05 WS-TROCA                       PIC S9(07)V99.
000980     05 WS-TROCA-X REDEFINES WS-TROCA  PIC X(09).
000990     05 FILLER                        PIC X(02).
001000*
001010 77  WS-VALOR-MAIS-FREQUENTE           PIC X(30).
001020*
001030* AREA GENERICA PARA O CAMPO ALFANUMERICO CORRENTE (ZZ-0301 -
001040* EVITA REPETIR A VARREDURA DE DUPLICADOS TRES VEZES, UMA POR
001050* CAMPO; O CAMPO EFETIVO E SELECIONADO PELO INDICE CF-IDX-ALFA).
001060*
001070 77  WS-CAMPO-ATUAL                    PIC X(30).
001080*
001090 77  WS-FLAG-IGUAL                     PIC X(01).
001100     88 WS-ACHOU-IGUAL                 VALUE "S".
001110     88 WS-NAO-ACHADO-IGUAL             VALUE "N".
001120*
001130* VISAO ALFANUMERICA DO PAR MEDIA/DESVIO RECEBIDO DO SFAR0910,
001140* USADA SOMENTE PARA LIMPAR AS DUAS AREAS DE UMA SO VEZ.
001150*
001160 01  WS-PAR-RESULTADO.
001170     05 WS-RES-MEDIA                  PIC S9(07)V99.
001180     05 WS-RES-DESVIO                  PIC S9(07)V99.
001190 01  WS-PAR-RESULTADO-R REDEFINES WS-PAR-RESULTADO.
001200     05 WS-PAR-RESULTADO-X             PIC X(18).
001205*
001206* AREA DE TRABALHO PARA COMPACTAR (TRIM) OS CAMPOS ALFANUMERICOS
001207* DO PRODUTO ANTES DE ENTRAR NA TABELA EM MEMORIA - ZZ-0302.
001208* ESPACOS A ESQUERDA NO ARQUIVO DE ENTRADA FARIAM O SFAR0100 E O
001209* SFAR0200 CONTAREM O MESMO PRODUTO COMO SE FOSSE DISTINTO OU
001210* DUPLICADO SEM ISSO.
001211 01  WS-AREA-COMPACTACAO.
001212     05 WS-CMP-CAMPO                   PIC X(30).
001213     05 WS-CMP-CAMPO-R REDEFINES WS-CMP-CAMPO.
001214        10 WS-CMP-CARACTER OCCURS 30 TIMES
001215                            PIC X(01).
001216     05 WS-CMP-TAMANHO                 PIC S9(03) COMP.
001217     05 WS-CMP-INICIO                  PIC S9(03) COMP.
001218     05 WS-CMP-FIM                     PIC S9(03) COMP.
001219     05 WS-CMP-DEST                    PIC S9(03) COMP.
001220 COPY "EstatFar.cpy".
001230*
001240 LINKAGE SECTION.
001250*
001260     COPY "ComFar.cpy".
001270*
001280 PROCEDURE DIVISION USING CF-AREA-COMUM.
001290*
001300 MAIN-PROCEDURE.
001310*
001320     PERFORM P100-INICIALIZA THRU P100-FIM.
001330*
001340     IF CF-ARQUIVO-ENCONTRADO
001350         PERFORM P300-PROCESSA THRU P300-FIM UNTIL FLAG-EOF
001360         PERFORM P700-METADADOS THRU P700-FIM
001370     END-IF.
001380*
001390     PERFORM P900-FIM THRU P900-FIM.
001400*
001410     GOBACK.
001420*
001430*-----------------------------------------------------------------
001440* P100 - ABRE O ARQUIVO MESTRE. SE NAO EXISTIR, A CARGA DEVOLVE
001450*        O LOTE AO DRIVER COM CF-ARQUIVO-OK = "N" PARA QUE O
001460*        DRIVER ENCERRE O JOB (REJEITA O LOTE SEM ARQUIVO).
001470*-----------------------------------------------------------------
001480 P100-INICIALIZA.
001490*
001500     MOVE ZEROS                        TO CF-QTD-LIDOS
001510                                           CF-QTD-EXPURGADOS
001520                                           CF-QTD-PROCESSADOS
001530                                           CF-QTD-DUPLICADOS
001540                                           CF-QTD-AUSENTES-TOTAL
001550                                           CF-QTD-PRODUTOS.
001560     MOVE 7                            TO CF-QTD-CAMPOS.
001570     MOVE "N"                          TO WS-FIM-DE-ARQUIVO.
001580*
001590     OPEN INPUT PRODUCT-FILE.
001600*
001610     IF WS-FS-OK
001620         SET CF-ARQUIVO-ENCONTRADO      TO TRUE
001630     ELSE
001640         MOVE "N"                       TO CF-ARQUIVO-OK
001650         STRING "SFAR0100 - ARQUIVO DE PRODUTOS NAO ENCONTRADO"
001660                " - FS=" WS-FS-PRODUTO  INTO WS-MENSAGEM
001670         DISPLAY WS-MENSAGEM
001680     END-IF.
001690*
001700 P100-FIM.
001710*
001720*-----------------------------------------------------------------
001730* P300 - LEITURA SEQUENCIAL, EXPURGO DE REGISTRO EM BRANCO E
001740*        CARGA DA TABELA EM MEMORIA. A GUARDA DE LIMITE MAXIMO
001750*        (EQUIVALENTE AO LIMITE DE TAMANHO DE ARQUIVO) ENCERRA
001760*        A LEITURA SEM PROCESSAR REGISTROS EXCEDENTES.
001770*-----------------------------------------------------------------
001780 P300-PROCESSA.
001790*
001800     READ PRODUCT-FILE
001810         AT END
001820             MOVE "S"                   TO WS-FIM-DE-ARQUIVO
001830         NOT AT END
001840             ADD 1                      TO CF-QTD-LIDOS
001850             IF CF-QTD-LIDOS > WS-MAX-REGISTROS
001860                 MOVE "S"                TO WS-FIM-DE-ARQUIVO
001870                 MOVE WS-MAX-REGISTROS    TO WS-LIMITE-EDITADO
001880                 STRING "SFAR0100 - LIMITE DE "
001890                        WS-LIMITE-EDITADO-X
001900                        " REGISTROS EXCEDIDO - LOTE TRUNCADO"
001910                                          INTO WS-MENSAGEM
001920                 DISPLAY WS-MENSAGEM
001930             ELSE
001940                 IF PF-REG-PRODUTO-X = SPACES
001950                     ADD 1                TO CF-QTD-EXPURGADOS
001960                 ELSE
001970                     PERFORM P320-CARREGA-TABELA THRU P320-FIM
001980                 END-IF
001990             END-IF
002000     END-READ.
002010*
002020 P300-FIM.
002030*
002040 P320-CARREGA-TABELA.
002050*
002060     ADD 1                             TO CF-QTD-PROCESSADOS.
002070     SET CF-IDX-PROD                   TO CF-QTD-PROCESSADOS.
002080*
002090     MOVE PF-NOME-PRODUTO     TO CF-NOME-PRODUTO (CF-IDX-PROD).
002100     MOVE PF-LABORATORIO      TO CF-LABORATORIO (CF-IDX-PROD).
002110     MOVE PF-RUBRO            TO CF-RUBRO (CF-IDX-PROD).
002120     MOVE PF-CAIXAS-VENDIDAS  TO CF-CAIXAS-VENDIDAS (CF-IDX-PROD).
002130     MOVE PF-CAIXAS-ESTOQUE   TO CF-CAIXAS-ESTOQUE (CF-IDX-PROD).
002140     MOVE PF-PRECO-CUSTO      TO CF-PRECO-CUSTO (CF-IDX-PROD).
002150     MOVE PF-PRECO-VENDA      TO CF-PRECO-VENDA (CF-IDX-PROD).
002152*
002153* ZZ-0302 - COMPACTA (TRIM) OS TRES CAMPOS ALFANUMERICOS NA TABELA
002154* PARA QUE ESPACOS A ESQUERDA NO ARQUIVO DE ENTRADA NAO FACAM O
002155* P750/P751 (DISTINTOS) OU O SFAR0200 (DUPLICADOS) CONTAREM O
002156* MESMO PRODUTO COMO SE FOSSE OUTRO.
002157*
002158     MOVE 30                           TO WS-CMP-TAMANHO.
002159     MOVE CF-NOME-PRODUTO (CF-IDX-PROD) TO WS-CMP-CAMPO.
002160     PERFORM P330-COMPACTA-CAMPO THRU P330-FIM.
002161     MOVE WS-CMP-CAMPO                  TO CF-NOME-PRODUTO (CF-IDX-PROD).
002162*
002163     MOVE 20                           TO WS-CMP-TAMANHO.
002164     MOVE CF-LABORATORIO (CF-IDX-PROD)  TO WS-CMP-CAMPO.
002165     PERFORM P330-COMPACTA-CAMPO THRU P330-FIM.
002166     MOVE WS-CMP-CAMPO                  TO CF-LABORATORIO (CF-IDX-PROD).
002167*
002168     MOVE 15                           TO WS-CMP-TAMANHO.
002169     MOVE CF-RUBRO (CF-IDX-PROD)        TO WS-CMP-CAMPO.
002170     PERFORM P330-COMPACTA-CAMPO THRU P330-FIM.
002171     MOVE WS-CMP-CAMPO                  TO CF-RUBRO (CF-IDX-PROD).
002172*
002173     MOVE CF-QTD-PROCESSADOS           TO CF-QTD-PRODUTOS.
002174*
002175 P320-FIM.
002176*
002177*-----------------------------------------------------------------
002178* P330 - COMPACTA UM CAMPO ALFANUMERICO: DESLOCA O CONTEUDO PARA
002179*        O INICIO DA AREA (REMOVE ESPACOS A ESQUERDA) E PREENCHE
002180*        O RESTO COM BRANCOS (REMOVE ESPACOS A DIREITA). OPERA
002181*        SOBRE WS-CMP-CAMPO/WS-CMP-TAMANHO, CHAMADO UMA VEZ PARA
002182*        CADA CAMPO - ZZ-0302.
002183*-----------------------------------------------------------------
002184 P330-COMPACTA-CAMPO.
002185*
002186     MOVE ZERO                          TO WS-CMP-INICIO.
002187     PERFORM P331-ACHA-INICIO THRU P331-FIM
002188         VARYING WS-I FROM 1 BY 1
002189             UNTIL WS-I > WS-CMP-TAMANHO
002190                OR WS-CMP-INICIO > ZERO.
002191*
002192     IF WS-CMP-INICIO = ZERO
002193         GO TO P330-FIM
002194     END-IF.
002195*
002196     MOVE ZERO                          TO WS-CMP-FIM.
002197     PERFORM P332-ACHA-FIM THRU P332-FIM
002198         VARYING WS-I FROM WS-CMP-INICIO BY 1
002199             UNTIL WS-I > WS-CMP-TAMANHO.
002200*
002201     IF WS-CMP-INICIO = 1 AND WS-CMP-FIM = WS-CMP-TAMANHO
002202         GO TO P330-FIM
002203     END-IF.
002204*
002205     MOVE ZERO                          TO WS-CMP-DEST.
002206     PERFORM P333-DESLOCA THRU P333-FIM
002207         VARYING WS-I FROM WS-CMP-INICIO BY 1
002208             UNTIL WS-I > WS-CMP-FIM.
002209*
002210     ADD 1                              TO WS-CMP-DEST.
002211     PERFORM P334-PREENCHE THRU P334-FIM
002212         VARYING WS-I FROM WS-CMP-DEST BY 1
002213             UNTIL WS-I > WS-CMP-TAMANHO.
002214*
002215 P330-FIM.
002216*
002217 P331-ACHA-INICIO.
002218*
002219     IF WS-CMP-CARACTER (WS-I) NOT = SPACE
002220         MOVE WS-I                       TO WS-CMP-INICIO
002221     END-IF.
002222*
002223 P331-FIM.
002224*
002225 P332-ACHA-FIM.
002226*
002227     IF WS-CMP-CARACTER (WS-I) NOT = SPACE
002228         MOVE WS-I                       TO WS-CMP-FIM
002229     END-IF.
002230*
002231 P332-FIM.
002232*
002233 P333-DESLOCA.
002234*
002235     ADD 1                              TO WS-CMP-DEST.
002236     MOVE WS-CMP-CARACTER (WS-I)        TO WS-CMP-CARACTER (WS-CMP-DEST).
002237*
002238 P333-FIM.
002239*
002240 P334-PREENCHE.
002241*
002242     MOVE SPACE                         TO WS-CMP-CARACTER (WS-I).
002243*
002244 P334-FIM.
002245*
002250*-----------------------------------------------------------------
002260* P700 - METADADOS POR COLUNA: 4 CAMPOS NUMERICOS (MINIMO,
002270*        MAXIMO, MEDIA, MEDIANA, DESVIO, DISTINTOS, AUSENTES) E
002280*        3 CAMPOS ALFANUMERICOS (DISTINTOS, AUSENTES, VALOR MAIS
002290*        FREQUENTE). TOTAL DE AUSENTES E PERCENTUAL DE
002300*        COMPLETUDE DO LOTE.
002310*-----------------------------------------------------------------
002320 P700-METADADOS.
002330*
002340     MOVE "CAIXAS VENDIDAS" TO CF-META-NOME (1).
002350     MOVE "CAIXAS ESTOQUE " TO CF-META-NOME (2).
002360     MOVE "PRECO CUSTO   " TO CF-META-NOME (3).
002370     MOVE "PRECO VENDA   " TO CF-META-NOME (4).
002380*
002390     PERFORM P710-METADADOS-CAMPO THRU P710-FIM
002400         VARYING CF-IDX-META FROM 1 BY 1
002410             UNTIL CF-IDX-META > 4.
002420*
002430     MOVE "PRODUTO       " TO CF-ALFA-NOME (1).
002440     MOVE "LABORATORIO   " TO CF-ALFA-NOME (2).
002450     MOVE "RUBRO         " TO CF-ALFA-NOME (3).
002460*
002470     PERFORM P740-METADADOS-ALFA THRU P740-FIM
002480         VARYING CF-IDX-ALFA FROM 1 BY 1
002490             UNTIL CF-IDX-ALFA > 3.
002500*
002510     IF CF-QTD-PROCESSADOS > 0 AND CF-QTD-CAMPOS > 0
002520         COMPUTE CF-PCT-COMPLETUDE ROUNDED =
002530               (1 - (CF-QTD-AUSENTES-TOTAL /
002540                     (CF-QTD-PROCESSADOS * CF-QTD-CAMPOS))) * 100
002550     ELSE
002560         MOVE ZEROS                     TO CF-PCT-COMPLETUDE
002570     END-IF.
002580*
002590 P700-FIM.
002600*
002610*-----------------------------------------------------------------
002620* P710 - MONTA A TABELA DE VALORES VALIDOS DE UM CAMPO NUMERICO,
002630*        CHAMA O SFAR0910 PARA MEDIA/MEDIANA/DESVIO/MIN/MAX E
002640*        CONTA DISTINTOS E AUSENTES SOBRE A TABELA ORDENADA.
002650*-----------------------------------------------------------------
002660 P710-METADADOS-CAMPO.
002670*
002680     MOVE ZEROS                        TO WS-QTD-VALIDOS.
002690*
002700     PERFORM P711-TESTA-CAMPO THRU P711-FIM
002710         VARYING CF-IDX-PROD FROM 1 BY 1
002720             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS.
002730*
002740     MOVE WS-QTD-VALIDOS                TO EF-QTD-VALORES.
002750     SET EF-PEDE-COMPLETO               TO TRUE.
002760*
002770     MOVE ZEROS                        TO WS-PAR-RESULTADO-X.
002780*
002790     IF WS-QTD-VALIDOS > 0
002800         CALL "SFAR0910" USING EF-AREA-CALCULO
002810         MOVE EF-MEDIA        TO CF-META-MEDIA (CF-IDX-META)
002820         MOVE EF-MEDIANA      TO CF-META-MEDIANA (CF-IDX-META)
002830         MOVE EF-DESVIO-PADRAO TO CF-META-DESVIO (CF-IDX-META)
002840         MOVE EF-VALOR-MINIMO TO CF-META-MINIMO (CF-IDX-META)
002850         MOVE EF-VALOR-MAXIMO TO CF-META-MAXIMO (CF-IDX-META)
002860     ELSE
002870         MOVE ZEROS           TO CF-META-MEDIA (CF-IDX-META)
002880                                 CF-META-MEDIANA (CF-IDX-META)
002890                                 CF-META-DESVIO (CF-IDX-META)
002900                                 CF-META-MINIMO (CF-IDX-META)
002910                                 CF-META-MAXIMO (CF-IDX-META)
002920     END-IF.
002930*
002940     PERFORM P730-CONTA-DISTINTOS THRU P730-FIM.
002950*
002960 P710-FIM.
002970*
002980 P711-TESTA-CAMPO.
002990*
003000         EVALUATE CF-IDX-META
003010             WHEN 1
003020                 IF CF-CAIXAS-VENDIDAS (CF-IDX-PROD) NOT NUMERIC
003030                     PERFORM P720-CONTA-AUSENTE THRU P720-FIM
003040                 ELSE
003050                     ADD 1               TO WS-QTD-VALIDOS
003060                     MOVE CF-CAIXAS-VENDIDAS (CF-IDX-PROD)
003070                         TO EF-VALOR (WS-QTD-VALIDOS)
003080                 END-IF
003090             WHEN 2
003100                 IF CF-CAIXAS-ESTOQUE (CF-IDX-PROD) NOT NUMERIC
003110                     PERFORM P720-CONTA-AUSENTE THRU P720-FIM
003120                 ELSE
003130                     ADD 1               TO WS-QTD-VALIDOS
003140                     MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD)
003150                         TO EF-VALOR (WS-QTD-VALIDOS)
003160                 END-IF
003170             WHEN 3
003180                 IF CF-PRECO-CUSTO (CF-IDX-PROD) NOT NUMERIC
003190                     PERFORM P720-CONTA-AUSENTE THRU P720-FIM
003200                 ELSE
003210                     ADD 1               TO WS-QTD-VALIDOS
003220                     MOVE CF-PRECO-CUSTO (CF-IDX-PROD)
003230                         TO EF-VALOR (WS-QTD-VALIDOS)
003240                 END-IF
003250             WHEN 4
003260                 IF CF-PRECO-VENDA (CF-IDX-PROD) NOT NUMERIC
003270                     PERFORM P720-CONTA-AUSENTE THRU P720-FIM
003280                 ELSE
003290                     ADD 1               TO WS-QTD-VALIDOS
003300                     MOVE CF-PRECO-VENDA (CF-IDX-PROD)
003310                         TO EF-VALOR (WS-QTD-VALIDOS)
003320                 END-IF
003330         END-EVALUATE.
003340*
003350 P711-FIM.
003360*
003370 P720-CONTA-AUSENTE.
003380*
003390     ADD 1                              TO CF-META-AUSENTES
003400                                                (CF-IDX-META).
003410     ADD 1                              TO CF-QTD-AUSENTES-TOTAL.
003420*
003430 P720-FIM.
003440*
003450*-----------------------------------------------------------------
003460* P730 - ORDENA OS VALORES VALIDOS (BOLHA) E CONTA QUANTOS SAO
003470*        DISTINTOS, COMPARANDO CADA POSICAO COM A ANTERIOR.
003480*        CORRIGIDO EM 2007 (ZZ-0301) PARA VALORES NEGATIVOS.
003490*-----------------------------------------------------------------
003500 P730-CONTA-DISTINTOS.
003510*
003520     MOVE ZEROS                        TO WS-QTD-DISTINTOS.
003530     MOVE SPACES                        TO WS-TROCA-X.
003540*
003550     PERFORM P731-COPIA-VALOR THRU P731-FIM
003560         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-VALIDOS.
003570*
003580     IF WS-QTD-VALIDOS > 1
003590         PERFORM P732-BOLHA THRU P732-FIM
003600             VARYING WS-I FROM 1 BY 1
003610                 UNTIL WS-I >= WS-QTD-VALIDOS
003620     END-IF.
003630*
003640     IF WS-QTD-VALIDOS > 0
003650         MOVE 1                         TO WS-QTD-DISTINTOS
003660         PERFORM P734-COMPARA-ANTERIOR THRU P734-FIM
003670             VARYING WS-I FROM 2 BY 1
003680                 UNTIL WS-I > WS-QTD-VALIDOS
003690     END-IF.
003700*
003710     MOVE WS-QTD-DISTINTOS TO CF-META-DISTINTOS (CF-IDX-META).
003720*
003730 P730-FIM.
003740*
003750 P731-COPIA-VALOR.
003760*
003770     MOVE EF-VALOR (WS-I)               TO WS-VALOR-ORD (WS-I).
003780*
003790 P731-FIM.
003800*
003810 P732-BOLHA.
003820*
003830     PERFORM P733-COMPARA-TROCA THRU P733-FIM
003840         VARYING WS-J FROM 1 BY 1
003850             UNTIL WS-J > WS-QTD-VALIDOS - WS-I.
003860*
003870 P732-FIM.
003880*
003890 P733-COMPARA-TROCA.
003900*
003910     IF WS-VALOR-ORD (WS-J) > WS-VALOR-ORD (WS-J + 1)
003920         MOVE WS-VALOR-ORD (WS-J)        TO WS-TROCA
003930         MOVE WS-VALOR-ORD (WS-J + 1)    TO WS-VALOR-ORD (WS-J)
003940         MOVE WS-TROCA                   TO WS-VALOR-ORD (WS-J + 1)
003950     END-IF.
003960*
003970 P733-FIM.
003980*
003990 P734-COMPARA-ANTERIOR.
004000*
004010     IF WS-VALOR-ORD (WS-I) NOT = WS-VALOR-ORD (WS-I - 1)
004020         ADD 1                           TO WS-QTD-DISTINTOS
004030     END-IF.
004040*
004050 P734-FIM.
004060*
004070*-----------------------------------------------------------------
004080* P740 - METADADOS DE UM CAMPO ALFANUMERICO: AUSENTES (EM
004090*        BRANCO), DISTINTOS E VALOR MAIS FREQUENTE (VARREDURA
004100*        N X N - LOTE LIMITADO A WS-MAX-REGISTROS PRODUTOS).
004110*-----------------------------------------------------------------
004120 P740-METADADOS-ALFA.
004130*
004140     MOVE ZEROS TO CF-ALFA-AUSENTES (CF-IDX-ALFA)
004150                   CF-ALFA-DISTINTOS (CF-IDX-ALFA)
004160                   CF-ALFA-FREQUENCIA (CF-IDX-ALFA)
004170                   WS-QTD-DISTINTOS
004180                   WS-QTD-FREQ-MAIOR.
004190     MOVE SPACES TO WS-VALOR-MAIS-FREQUENTE.
004200*
004210     PERFORM P750-TESTA-E-CONTA THRU P750-FIM
004220         VARYING CF-IDX-PROD FROM 1 BY 1
004230             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS.
004240*
004250     MOVE WS-QTD-DISTINTOS TO CF-ALFA-DISTINTOS (CF-IDX-ALFA).
004260     MOVE WS-VALOR-MAIS-FREQUENTE
004270                       TO CF-ALFA-MAIS-FREQUENTE (CF-IDX-ALFA).
004280     MOVE WS-QTD-FREQ-MAIOR
004290                       TO CF-ALFA-FREQUENCIA (CF-IDX-ALFA).
004300*
004310 P740-FIM.
004320*
004330 P750-TESTA-E-CONTA.
004340*
004350     EVALUATE CF-IDX-ALFA
004360         WHEN 1
004370             MOVE CF-NOME-PRODUTO (CF-IDX-PROD) TO WS-CAMPO-ATUAL
004380         WHEN 2
004390             MOVE CF-LABORATORIO (CF-IDX-PROD)  TO WS-CAMPO-ATUAL
004400         WHEN 3
004410             MOVE CF-RUBRO (CF-IDX-PROD)        TO WS-CAMPO-ATUAL
004420     END-EVALUATE.
004430*
004440     IF WS-CAMPO-ATUAL = SPACES
004450         ADD 1 TO CF-ALFA-AUSENTES (CF-IDX-ALFA)
004460                  CF-QTD-AUSENTES-TOTAL
004470         GO TO P750-FIM
004480     END-IF.
004490*
004500     IF CF-IDX-PROD = 1
004510         ADD 1 TO WS-QTD-DISTINTOS
004520     ELSE
004530         SET WS-NAO-ACHADO-IGUAL           TO TRUE
004540         PERFORM P751-TESTA-IGUAL THRU P751-FIM
004550             VARYING WS-I FROM 1 BY 1
004560                 UNTIL WS-I >= CF-IDX-PROD
004570                    OR WS-ACHOU-IGUAL
004580         IF WS-ACHOU-IGUAL
004590             GO TO P750-CONTA-FREQ
004600         ELSE
004610             ADD 1 TO WS-QTD-DISTINTOS
004620         END-IF
004630     END-IF.
004640*
004650 P750-CONTA-FREQ.
004660*
004670     MOVE ZEROS TO WS-QTD-FREQ-ATUAL.
004680*
004690     PERFORM P752-CONTA-IGUAL THRU P752-FIM
004700         VARYING WS-I FROM 1 BY 1
004710             UNTIL WS-I > CF-QTD-PROCESSADOS.
004720*
004730     IF WS-QTD-FREQ-ATUAL > WS-QTD-FREQ-MAIOR
004740         MOVE WS-QTD-FREQ-ATUAL              TO WS-QTD-FREQ-MAIOR
004750         MOVE WS-CAMPO-ATUAL                 TO WS-VALOR-MAIS-FREQUENTE
004760     END-IF.
004770*
004780 P750-FIM.
004790*
004800 P751-TESTA-IGUAL.
004810*
004820     EVALUATE CF-IDX-ALFA
004830         WHEN 1
004840             IF CF-NOME-PRODUTO (WS-I) = WS-CAMPO-ATUAL
004850                 SET WS-ACHOU-IGUAL          TO TRUE
004860             END-IF
004870         WHEN 2
004880             IF CF-LABORATORIO (WS-I) = WS-CAMPO-ATUAL
004890                 SET WS-ACHOU-IGUAL          TO TRUE
004900             END-IF
004910         WHEN 3
004920             IF CF-RUBRO (WS-I) = WS-CAMPO-ATUAL
004930                 SET WS-ACHOU-IGUAL          TO TRUE
004940             END-IF
004950     END-EVALUATE.
004960*
004970 P751-FIM.
004980*
004990 P752-CONTA-IGUAL.
005000*
005010     EVALUATE CF-IDX-ALFA
005020         WHEN 1
005030             IF CF-NOME-PRODUTO (WS-I) = WS-CAMPO-ATUAL
005040                 ADD 1 TO WS-QTD-FREQ-ATUAL
005050             END-IF
005060         WHEN 2
005070             IF CF-LABORATORIO (WS-I) = WS-CAMPO-ATUAL
005080                 ADD 1 TO WS-QTD-FREQ-ATUAL
005090             END-IF
005100         WHEN 3
005110             IF CF-RUBRO (WS-I) = WS-CAMPO-ATUAL
005120                 ADD 1 TO WS-QTD-FREQ-ATUAL
005130             END-IF
005140     END-EVALUATE.
005150*
005160 P752-FIM.
005170*
005180 P900-FIM.
005190*
005200     IF CF-ARQUIVO-ENCONTRADO
005210         CLOSE PRODUCT-FILE
005220     END-IF.
005230*
005240 END PROGRAM SFAR0100.
