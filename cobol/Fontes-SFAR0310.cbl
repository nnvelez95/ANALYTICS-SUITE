000010******************************************************************
000020* Author: ANDRE RAFFUL
000030* Date: 03/09/1991
000040* Purpose: RELATORIO RAPIDO - LISTAGEM GERAL DOS PRODUTOS,
000050*          RESUMO ESTATISTICO POR CAMPO NUMERICO E TOP-20 DE
000060*          PRODUTOS POR CAIXAS VENDIDAS.
000070******************************************************************
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID.    SFAR0310.
000100 AUTHOR.        ANDRE RAFFUL.
000110 INSTALLATION.  FARMACIA CENTRAL - CPD.
000120 DATE-WRITTEN.  03/09/1991.
000130 DATE-COMPILED.
000140 SECURITY.      USO INTERNO - CPD FARMACIA CENTRAL.
000150*-----------------------------------------------------------------
000160* HISTORICO DE ALTERACOES
000170*-----------------------------------------------------------------
000180*   03/09/1991  A.RAFFUL   ZZ-0038  VERSAO ORIGINAL (LISTAGEM      ZZ-0038
000190*                                   GERAL E RESUMO ESTATISTICO)    ZZ-0038
000200*   22/11/1998  M.SILVA    ZZ-0197  REVISAO ANO-2000: DATA DE      ZZ-0197
000210*                                   EMISSAO PASSA A USAR           ZZ-0197
000220*                                   ACCEPT FROM DATE YYYYMMDD      ZZ-0197
000230*   10/02/1999  M.SILVA    ZZ-0202  ACRESCIDO O TOP-20 DE          ZZ-0202
000240*                                   PRODUTOS POR CAIXAS VENDIDAS   ZZ-0202
000250*-----------------------------------------------------------------
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SPECIAL-NAMES.
000290     C01 IS TOP-OF-FORM.
000300*
000310 INPUT-OUTPUT SECTION.
000320 FILE-CONTROL.
000330     SELECT QUICK-REPORT ASSIGN TO "QUICKRPT"
000340          ORGANIZATION   IS LINE SEQUENTIAL
000350          ACCESS         IS SEQUENTIAL
000360          FILE STATUS    IS WS-FS-QUICK.
000370*
000380 DATA DIVISION.
000390 FILE SECTION.
000400*
000410 FD  QUICK-REPORT
000420     LABEL RECORD IS STANDARD.
000430 01  QR-LINHA                          PIC X(132).
000440*
000450 WORKING-STORAGE SECTION.
000460*
000470 77  WS-FS-QUICK                       PIC X(02).
000480     88 WS-FS-QUICK-OK                  VALUE "00".
000490*
000500 01  WS-CONTADORES-AUXILIARES.
000510     05 WS-I                          PIC S9(05) COMP.
000520     05 WS-J                          PIC S9(05) COMP.
000530     05 FILLER                        PIC X(02) VALUE SPACES.
000540*
000550 01  WS-DATA-CORRENTE.
000560     05 WS-AAAA-CORRENTE               PIC 9(04).
000570     05 WS-MM-CORRENTE                 PIC 9(02).
000580     05 WS-DD-CORRENTE                 PIC 9(02).
000590 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
000600     05 WS-DATA-CORRENTE-X              PIC X(08).
000610*
000620 77  WS-EMISSAO-EDITADA                PIC X(10).
000630*
000640* TABELA LOCAL DE INDICES PARA O TOP-20 POR CAIXAS VENDIDAS -
000650* A TABELA PRINCIPAL DO CF-AREA-COMUM NAO E REORDENADA.
000660*
000670 01  WS-TABELA-TOP20.
000680     05 WS-TOP-INDICE OCCURS 2000 TIMES
000690                       PIC S9(05) COMP.
000700     05 FILLER                         PIC X(02) VALUE SPACES.
000710 77  WS-TROCA-INDICE                   PIC S9(05) COMP.
000720*
000730 01  WS-AREA-VALOR-EDITADO.
000740     05 WS-VALOR-EDITADO               PIC Z(9)9.99-.
000750 01  WS-AREA-VALOR-EDITADO-R REDEFINES WS-AREA-VALOR-EDITADO.
000760     05 WS-VALOR-EDITADO-X              PIC X(14).
000770*
000780 77  WS-VALOR-INTEIRO                  PIC S9(09) COMP.
000790 77  WS-VALOR-INTEIRO-X REDEFINES WS-VALOR-INTEIRO
000800                                       PIC X(09).
000810 77  WS-VALOR-DECIMAL                   PIC S9(07)V99.
000820*
000830 01  WS-RELATORIO.
000840     03 WS-QR-CAB-1.
000850         05 FILLER  PIC X(01) VALUE SPACES.
000860         05 FILLER  PIC X(130) VALUE ALL "=".
000870         05 FILLER  PIC X(01) VALUE SPACES.
000880     03 WS-QR-CAB-2.
000890         05 FILLER  PIC X(01) VALUE SPACES.
000900         05 FILLER  PIC X(30) VALUE
000910                "SFAR0310 - RELATORIO RAPIDO".
000920         05 FILLER  PIC X(82) VALUE SPACES.
000930         05 FILLER  PIC X(09) VALUE "EMISSAO: ".
000940         05 WS-CAB-DT-SIS                PIC X(10) VALUE SPACES.
000950     03 WS-QR-CAB-3.
000960         05 FILLER  PIC X(01) VALUE SPACES.
000970         05 FILLER  PIC X(130) VALUE ALL "=".
000980         05 FILLER  PIC X(01) VALUE SPACES.
000990     03 WS-QR-LINHA.
001000         05 FILLER  PIC X(01) VALUE SPACES.
001010         05 FILLER  PIC X(130) VALUE ALL "-".
001020         05 FILLER  PIC X(01) VALUE SPACES.
001030     03 WS-QR-TITULO.
001040         05 FILLER  PIC X(01) VALUE SPACES.
001050         05 WS-QR-TIT                    PIC X(60) VALUE SPACES.
001060         05 FILLER  PIC X(71) VALUE SPACES.
001070*
001080*    LISTAGEM GERAL
001090*
001100     03 WS-QR-LST-CAB.
001110         05 FILLER  PIC X(01) VALUE SPACES.
001120         05 FILLER  PIC X(30) VALUE "PRODUTO".
001130         05 FILLER  PIC X(20) VALUE "LABORATORIO".
001140         05 FILLER  PIC X(07) VALUE "VENDIDO".
001150         05 FILLER  PIC X(07) VALUE "ESTOQUE".
001160     03 WS-QR-LST-DET.
001170         05 WS-QR-LST-PRODUTO            PIC X(30).
001180         05 WS-QR-LST-LABORATORIO         PIC X(20).
001190         05 WS-QR-LST-VENDIDO             PIC ZZZZZZ9.
001200         05 WS-QR-LST-ESTOQUE             PIC ZZZZZZ9.
001210*
001220*    RESUMO ESTATISTICO POR CAMPO NUMERICO
001230*
001240     03 WS-QR-RES-CAB.
001250         05 FILLER  PIC X(01) VALUE SPACES.
001260         05 FILLER  PIC X(15) VALUE "CAMPO".
001270         05 FILLER  PIC X(08) VALUE "QTD".
001280         05 FILLER  PIC X(14) VALUE "MEDIA".
001290         05 FILLER  PIC X(14) VALUE "MINIMO".
001300         05 FILLER  PIC X(14) VALUE "MAXIMO".
001305         05 FILLER  PIC X(14) VALUE "DESVIO-PADRAO".
001310     03 WS-QR-RES-DET.
001320         05 WS-QR-RES-CAMPO              PIC X(15).
001330         05 WS-QR-RES-QTD                PIC ZZZZ9.
001340         05 FILLER  PIC X(03) VALUE SPACES.
001350         05 WS-QR-RES-MEDIA               PIC X(14).
001360         05 WS-QR-RES-MINIMO              PIC X(14).
001370         05 WS-QR-RES-MAXIMO              PIC X(14).
001375         05 WS-QR-RES-DESVIO              PIC X(14).
001380*
001390*    TOP-20 POR CAIXAS VENDIDAS
001400*
001410     03 WS-QR-TOP-CAB.
001420         05 FILLER  PIC X(01) VALUE SPACES.
001430         05 FILLER  PIC X(06) VALUE "RANKING".
001440         05 FILLER  PIC X(30) VALUE "PRODUTO".
001450         05 FILLER  PIC X(20) VALUE "LABORATORIO".
001460         05 FILLER  PIC X(07) VALUE "VENDIDO".
001470     03 WS-QR-TOP-DET.
001480         05 WS-QR-TOP-RANKING             PIC ZZ9.
001490         05 FILLER  PIC X(04) VALUE SPACES.
001500         05 WS-QR-TOP-PRODUTO             PIC X(30).
001510         05 WS-QR-TOP-LABORATORIO          PIC X(20).
001520         05 WS-QR-TOP-VENDIDO              PIC ZZZZZZ9.
001530*
001540 LINKAGE SECTION.
001550*
001560     COPY "ComFar.cpy".
001570*
001580 PROCEDURE DIVISION USING CF-AREA-COMUM.
001590*
001600 MAIN-PROCEDURE.
001610*
001620     PERFORM P100-INICIALIZA THRU P100-FIM.
001630     PERFORM P300-LISTAGEM THRU P300-FIM.
001640     PERFORM P400-RESUMO-ESTATISTICO THRU P400-FIM.
001650     PERFORM P500-TOP20 THRU P500-FIM.
001660     PERFORM P900-FIM THRU P900-FIM.
001670*
001680     GOBACK.
001690*
001700 P100-INICIALIZA.
001710*
001720     OPEN OUTPUT QUICK-REPORT.
001730*
001740     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.
001750     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/"
001760            WS-AAAA-CORRENTE       INTO WS-EMISSAO-EDITADA.
001770     MOVE WS-EMISSAO-EDITADA             TO WS-CAB-DT-SIS.
001780*
001790     WRITE QR-LINHA                      FROM WS-QR-CAB-1.
001800     WRITE QR-LINHA                      FROM WS-QR-CAB-2.
001810     WRITE QR-LINHA                      FROM WS-QR-CAB-3.
001820*
001830 P100-FIM.
001840*
001850 P300-LISTAGEM.
001860*
001870     MOVE "LISTAGEM GERAL DE PRODUTOS"   TO WS-QR-TIT.
001880     WRITE QR-LINHA                      FROM WS-QR-TITULO.
001890     WRITE QR-LINHA                      FROM WS-QR-LST-CAB.
001900*
001910     PERFORM P305-IMPRIME-LISTAGEM THRU P305-FIM
001920         VARYING CF-IDX-PROD FROM 1 BY 1
001930             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS.
001940*
001950 P300-FIM.
001960*
001970 P305-IMPRIME-LISTAGEM.
001980*
001990     MOVE CF-NOME-PRODUTO (CF-IDX-PROD)
002000                             TO WS-QR-LST-PRODUTO.
002010     MOVE CF-LABORATORIO (CF-IDX-PROD)
002020                             TO WS-QR-LST-LABORATORIO.
002030     MOVE CF-CAIXAS-VENDIDAS (CF-IDX-PROD)
002040                             TO WS-QR-LST-VENDIDO.
002050     MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD)
002060                             TO WS-QR-LST-ESTOQUE.
002070     WRITE QR-LINHA                   FROM WS-QR-LST-DET.
002080*
002090 P305-FIM.
002100*
002110 P400-RESUMO-ESTATISTICO.
002120*
002130     WRITE QR-LINHA                      FROM WS-QR-LINHA.
002140     MOVE "RESUMO ESTATISTICO"           TO WS-QR-TIT.
002150     WRITE QR-LINHA                      FROM WS-QR-TITULO.
002160     WRITE QR-LINHA                      FROM WS-QR-RES-CAB.
002170*
002180     PERFORM P410-IMPRIME-RESUMO-CAMPO THRU P410-FIM
002190         VARYING CF-IDX-META FROM 1 BY 1
002200             UNTIL CF-IDX-META > 4.
002210*
002220 P400-FIM.
002230*
002240 P410-IMPRIME-RESUMO-CAMPO.
002250*
002260     MOVE CF-META-NOME (CF-IDX-META)      TO WS-QR-RES-CAMPO.
002270     MOVE SPACES                          TO WS-VALOR-INTEIRO-X.
002280     COMPUTE WS-VALOR-INTEIRO = CF-QTD-PROCESSADOS
002290                              - CF-META-AUSENTES (CF-IDX-META).
002300     MOVE WS-VALOR-INTEIRO                TO WS-QR-RES-QTD.
002310*
002320     MOVE CF-META-MEDIA (CF-IDX-META)     TO WS-VALOR-EDITADO.
002330     MOVE WS-VALOR-EDITADO-X               TO WS-QR-RES-MEDIA.
002340     MOVE CF-META-MINIMO (CF-IDX-META)    TO WS-VALOR-EDITADO.
002350     MOVE WS-VALOR-EDITADO-X               TO WS-QR-RES-MINIMO.
002360     MOVE CF-META-MAXIMO (CF-IDX-META)    TO WS-VALOR-EDITADO.
002370     MOVE WS-VALOR-EDITADO-X               TO WS-QR-RES-MAXIMO.
002375     MOVE CF-META-DESVIO (CF-IDX-META)    TO WS-VALOR-EDITADO.
002377     MOVE WS-VALOR-EDITADO-X               TO WS-QR-RES-DESVIO.
002380*
002390     WRITE QR-LINHA                       FROM WS-QR-RES-DET.
002400*
002410 P410-FIM.
002420*
002430*-----------------------------------------------------------------
002440* P500 - TOP-20 DE PRODUTOS POR CAIXAS VENDIDAS, DESCENDENTE.
002450*        USA TABELA DE INDICES ORDENADA POR BOLHA, IGUAL A
002460*        UTILIZADA EM SFAR0200 PARA O CORTE ABC, PARA NAO
002470*        REORDENAR A TABELA PRINCIPAL.
002480*-----------------------------------------------------------------
002490 P500-TOP20.
002500*
002510     WRITE QR-LINHA                       FROM WS-QR-LINHA.
002520     MOVE "TOP-20 PRODUTOS - CAIXAS VENDIDAS" TO WS-QR-TIT.
002530     WRITE QR-LINHA                       FROM WS-QR-TITULO.
002540*
002550     PERFORM P502-COPIA-INDICE THRU P502-FIM
002560         VARYING WS-I FROM 1 BY 1
002570             UNTIL WS-I > CF-QTD-PROCESSADOS.
002580*
002590     IF CF-QTD-PROCESSADOS > 1
002600         PERFORM P504-BOLHA-TOP THRU P504-FIM
002610             VARYING WS-I FROM 1 BY 1
002620                 UNTIL WS-I >= CF-QTD-PROCESSADOS
002630     END-IF.
002640*
002650     WRITE QR-LINHA                       FROM WS-QR-TOP-CAB.
002660*
002670     PERFORM P510-IMPRIME-TOP THRU P510-FIM
002680         VARYING WS-I FROM 1 BY 1
002690             UNTIL WS-I > 20
002700                OR WS-I > CF-QTD-PROCESSADOS.
002710*
002720 P500-FIM.
002730*
002740 P502-COPIA-INDICE.
002750*
002760     MOVE WS-I                            TO WS-TOP-INDICE (WS-I).
002770*
002780 P502-FIM.
002790*
002800 P504-BOLHA-TOP.
002810*
002820     PERFORM P506-COMPARA-TROCA-TOP THRU P506-FIM
002830         VARYING WS-J FROM 1 BY 1
002840             UNTIL WS-J > CF-QTD-PROCESSADOS - WS-I.
002850*
002860 P504-FIM.
002870*
002880 P506-COMPARA-TROCA-TOP.
002890*
002900     IF CF-CAIXAS-VENDIDAS (WS-TOP-INDICE (WS-J)) <
002910        CF-CAIXAS-VENDIDAS (WS-TOP-INDICE (WS-J + 1))
002920         MOVE WS-TOP-INDICE (WS-J)    TO WS-TROCA-INDICE
002930         MOVE WS-TOP-INDICE (WS-J + 1)
002940                               TO WS-TOP-INDICE (WS-J)
002950         MOVE WS-TROCA-INDICE  TO WS-TOP-INDICE (WS-J + 1)
002960     END-IF.
002970*
002980 P506-FIM.
002990*
003000 P510-IMPRIME-TOP.
003010*
003020     MOVE WS-I                            TO WS-QR-TOP-RANKING.
003030     MOVE CF-NOME-PRODUTO (WS-TOP-INDICE (WS-I))
003040                                           TO WS-QR-TOP-PRODUTO.
003050     MOVE CF-LABORATORIO (WS-TOP-INDICE (WS-I))
003060                                           TO WS-QR-TOP-LABORATORIO.
003070     MOVE CF-CAIXAS-VENDIDAS (WS-TOP-INDICE (WS-I))
003080                                           TO WS-QR-TOP-VENDIDO.
003090     WRITE QR-LINHA                       FROM WS-QR-TOP-DET.
003100*
003110 P510-FIM.
003120*
003130 P900-FIM.
003140*
003150     CLOSE QUICK-REPORT.
003160*
003170 END PROGRAM SFAR0310.
