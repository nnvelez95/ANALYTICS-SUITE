000010******************************************************************
000020* Author: ANDRE RAFFUL
000030* Date: 14/05/1991
000040* Purpose: MOTOR DE ANALISE - ESTATISTICAS BASICAS, ANALISE DE
000050*          VENDAS, ANALISE DE ESTOQUE (BAIXO ESTOQUE, ROTACAO,
000060*          CURVA ABC), DETECCAO DE ANOMALIAS (Z-SCORE E IQR) E
000070*          MONTAGEM DAS RECOMENDACOES DO SISTEMA
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    SFAR0200.
000110 AUTHOR.        ANDRE RAFFUL.
000120 INSTALLATION.  FARMACIA CENTRAL - CPD.
000130 DATE-WRITTEN.  14/05/1991.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - CPD FARMACIA CENTRAL.
000160*-----------------------------------------------------------------
000170* HISTORICO DE ALTERACOES
000180*-----------------------------------------------------------------
000190*   14/05/1991  A.RAFFUL   ZZ-0034  VERSAO ORIGINAL - ESTATISTICAS ZZ-0034
000200*                                   BASICAS E ANALISE DE VENDAS    ZZ-0034
000210*   17/05/1994  A.RAFFUL   ZZ-0082  ACRESCIDA A ANALISE DE         ZZ-0082
000220*                                   ESTOQUE (BAIXO ESTOQUE E       ZZ-0082
000230*                                   ROTACAO), CALLING SFAR0920     ZZ-0082
000240*   19/11/1998  M.SILVA    ZZ-0197  REVISAO ANO-2000: PROGRAMA     ZZ-0197
000250*                                   NAO MANIPULA DATAS, NENHUMA    ZZ-0197
000260*                                   ALTERACAO DE CODIGO NECESSARIA ZZ-0197
000270*   08/02/1999  M.SILVA    ZZ-0201  ACRESCIDA A CURVA ABC/PARETO   ZZ-0201
000280*                                   E AS RECOMENDACOES DO SISTEMA  ZZ-0201
000290*   22/09/1999  M.SILVA    ZZ-0206  ACRESCIDA A DETECCAO DE        ZZ-0206
000300*                                   ANOMALIAS POR Z-SCORE E IQR    ZZ-0206
000310*   30/03/2006  J.PEREIRA  ZZ-0288  CORRIGIDA A CONTAGEM DE        ZZ-0288
000320*                                   REGISTROS DUPLICADOS QUANDO    ZZ-0288
000330*                                   O LOTE TEM UM SO PRODUTO       ZZ-0288
000340*-----------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420*
000430 DATA DIVISION.
000440 FILE SECTION.
000450 WORKING-STORAGE SECTION.
000460*
000470 01  WS-CONTADORES-AUXILIARES.
000480     05 WS-I                          PIC S9(05) COMP.
000490     05 WS-J                          PIC S9(05) COMP.
000500     05 WS-K                          PIC S9(05) COMP.
000510     05 WS-QTD-VALIDOS                 PIC S9(05) COMP.
000520     05 FILLER                        PIC X(02) VALUE SPACES.
000530*
000540* TABELA DE INDICES USADA PARA ORDENAR OS PRODUTOS POR VENDA
000550* DESCENDENTE (CURVA ABC), SEM MOVER OS PRODUTOS NA TABELA
000560* PRINCIPAL (CF-TABELA-PRODUTOS PRECISA FICAR NA ORDEM DE CARGA
000570* PARA OS RELATORIOS).
000580*
000590 01  WS-TABELA-RANKING.
000600     05 WS-INDICE-RANK OCCURS 2000 TIMES
000610                        PIC S9(05) COMP.
000620     05 FILLER                        PIC X(02) VALUE SPACES.
000630*
000640 77  WS-TROCA-INDICE                   PIC S9(05) COMP.
000650*
000660 01  WS-ACUMULADOR-VENDA.
000670     05 WS-SOMA-VENDA                 PIC S9(09) COMP.
000680     05 WS-ACUM-VENDA                 PIC S9(09) COMP.
000690     05 WS-PCT-ACUM                   PIC S9(03)V99.
000700     05 FILLER                        PIC X(02) VALUE SPACES.
000710*
000720* AREA DE QUARTIS (Q1/Q3) - VISAO ALFANUMERICA USADA NO TESTE
000730* DE "QUARTIS AINDA NAO CALCULADOS" (OS DOIS ZERADOS).
000740*
000750 01  WS-AREA-QUARTIS.
000760     05 WS-Q1-AUX                     PIC S9(07)V99.
000770     05 WS-Q3-AUX                     PIC S9(07)V99.
000780 01  WS-AREA-QUARTIS-R REDEFINES WS-AREA-QUARTIS.
000790     05 WS-AREA-QUARTIS-X              PIC X(18).
000800*
000810* AREA DE DESVIO-PADRAO POPULACIONAL (DIVISOR N), USADA SO NO
000820* TESTE DE ANOMALIA POR Z-SCORE - A ESTATISTICA DE REFERENCIA
000830* (SFAR0910) DEVOLVE O DESVIO AMOSTRAL (DIVISOR N-1), QUE E O
000840* PUBLICADO NOS RELATORIOS; OS DOIS NAO SAO A MESMA COISA.
000850*
000860 01  WS-AREA-SIGMA-POP.
000870     05 WS-SOMA-QUADRADOS-POP          PIC S9(15)V99 COMP.
000880     05 WS-DIFERENCA-POP                PIC S9(09)V99 COMP.
000890     05 WS-SIGMA-POP                   PIC S9(07)V99.
000900 01  WS-AREA-SIGMA-POP-R REDEFINES WS-AREA-SIGMA-POP.
000910     05 WS-AREA-SIGMA-POP-X             PIC X(23).
000920*
000930 01  WS-AREA-RAIZ-POP.
000940     05 WS-RADICANDO-POP               PIC S9(15)V99 COMP.
000950     05 WS-RAIZ-ANTERIOR-POP            PIC S9(07)V9999 COMP.
000960     05 WS-RAIZ-ATUAL-POP               PIC S9(07)V9999 COMP.
000970     05 WS-QTD-ITERACOES-POP             PIC S9(03) COMP.
000980     05 FILLER                         PIC X(02) VALUE SPACES.
000990*
001000 01  WS-AREA-ZSCORE.
001010     05 WS-DIFERENCA-ABS               PIC S9(07)V99.
001020     05 WS-ZSCORE                      PIC S9(05)V99.
001030 01  WS-AREA-ZSCORE-R REDEFINES WS-AREA-ZSCORE.
001040     05 WS-AREA-ZSCORE-X                PIC X(14).
001050*
001060 01  WS-AREA-IQR.
001070     05 WS-VALOR-Q1                   PIC S9(07)V99.
001080     05 WS-VALOR-Q3                   PIC S9(07)V99.
001090     05 WS-VALOR-IQR                  PIC S9(07)V99.
001100     05 WS-LIMITE-INFERIOR             PIC S9(07)V99.
001110     05 WS-LIMITE-SUPERIOR             PIC S9(07)V99.
001120     05 FILLER                        PIC X(02) VALUE SPACES.
001130*
001140 77  WS-FLAG-DUPLICADO                PIC X(01).
001150     88 WS-REGISTRO-DUPLICADO          VALUE "S".
001160*
001170 COPY "EstatFar.cpy".
001180*
001190 01  WS-AREA-CLASSIFICACAO.
001200     05 WS-FUNCAO                     PIC X(02).
001210     05 WS-LIMITE-ESTOQUE-BAIXO        PIC S9(07) VALUE 5.
001220     05 WS-CAIXAS-ESTOQUE             PIC S9(07).
001230     05 WS-CAIXAS-VENDIDAS            PIC S9(07).
001240     05 WS-PRECO-CUSTO                PIC S9(07)V99.
001250     05 WS-PRECO-VENDA                PIC S9(07)V99.
001260     05 WS-PERCENTUAL-ACUMULADO        PIC S9(05)V99.
001290     05 WS-RESULTADO-CLASS.
001300        10 WS-R-ESTOQUE-BAIXO          PIC X(01).
001310        10 WS-R-CLASSE-ROTACAO        PIC X(10).
001320        10 WS-R-ROTACAO-CALCULADA      PIC S9(05)V99.
001330        10 WS-R-CLASSE-ABC             PIC X(01).
001340        10 WS-R-MARGEM                 PIC S9(07)V99.
001350        10 WS-R-MARGEM-PERCENTUAL      PIC S9(05)V99.
001370     05 FILLER                        PIC X(04).
001380*
001390 LINKAGE SECTION.
001400*
001410     COPY "ComFar.cpy".
001420*
001430 PROCEDURE DIVISION USING CF-AREA-COMUM.
001440*
001450 MAIN-PROCEDURE.
001460*
001470     PERFORM P100-INICIALIZA THRU P100-FIM.
001480     PERFORM P200-ESTATISTICAS-BASICAS THRU P200-FIM.
001490     PERFORM P300-ANALISE-VENDAS THRU P300-FIM.
001500     PERFORM P400-ANALISE-ESTOQUE THRU P400-FIM.
001510     PERFORM P500-DETECTA-ANOMALIAS THRU P500-FIM.
001520     PERFORM P600-RECOMENDACOES THRU P600-FIM.
001530*
001540     GOBACK.
001550*
001560 P100-INICIALIZA.
001570*
001580     MOVE 4                            TO CF-QTD-CAMPOS-NUMERICOS.
001590     MOVE 3                            TO CF-QTD-CAMPOS-ALFA.
001600*
001610 P100-FIM.
001620*
001630*-----------------------------------------------------------------
001640* P200 - ESTATISTICAS BASICAS: PRODUTOS UNICOS (REAPROVEITA O
001650*        DISTINTO DO CAMPO PRODUTO JA CALCULADO NA CARGA) E
001660*        CONTAGEM DE REGISTROS DUPLICADOS (IGUAIS EM TODOS OS
001670*        CAMPOS). CORRIGIDO EM 2006 (ZZ-0288) PARA LOTE DE 1.
001680*-----------------------------------------------------------------
001690 P200-ESTATISTICAS-BASICAS.
001700*
001710     MOVE CF-ALFA-DISTINTOS (1)         TO CF-QTD-PRODUTOS-UNICOS.
001720*
001730     MOVE ZEROS                        TO CF-QTD-DUPLICADOS.
001740*
001750     IF CF-QTD-PROCESSADOS > 1
001760         PERFORM P210-CONTA-DUPLICADOS THRU P210-FIM
001770             VARYING WS-I FROM 2 BY 1
001780                 UNTIL WS-I > CF-QTD-PROCESSADOS
001790     END-IF.
001800*
001810 P200-FIM.
001820*
001830 P210-CONTA-DUPLICADOS.
001840*
001850     MOVE "N"                          TO WS-FLAG-DUPLICADO.
001860*
001870     PERFORM P215-COMPARA-CAMPOS THRU P215-FIM
001880         VARYING WS-J FROM 1 BY 1 UNTIL WS-J >= WS-I.
001890*
001900     IF WS-REGISTRO-DUPLICADO
001910         ADD 1                          TO CF-QTD-DUPLICADOS
001920     END-IF.
001930*
001940 P210-FIM.
001950*
001960 P215-COMPARA-CAMPOS.
001970*
001980     IF CF-NOME-PRODUTO (WS-J)    = CF-NOME-PRODUTO (WS-I)
001990        AND CF-LABORATORIO (WS-J)  = CF-LABORATORIO (WS-I)
002000        AND CF-RUBRO (WS-J)        = CF-RUBRO (WS-I)
002010        AND CF-CAIXAS-VENDIDAS (WS-J) =
002020            CF-CAIXAS-VENDIDAS (WS-I)
002030        AND CF-CAIXAS-ESTOQUE (WS-J) =
002040            CF-CAIXAS-ESTOQUE (WS-I)
002050        AND CF-PRECO-CUSTO (WS-J)  = CF-PRECO-CUSTO (WS-I)
002060        AND CF-PRECO-VENDA (WS-J)  = CF-PRECO-VENDA (WS-I)
002070         MOVE "S"                   TO WS-FLAG-DUPLICADO
002080     END-IF.
002090*
002100 P215-FIM.
002110*
002120*-----------------------------------------------------------------
002130* P300 - ANALISE DE VENDAS: TOTAL, MEDIA, MEDIANA, DESVIO, MAX,
002140*        MIN (CALLING SFAR0910) E CONTAGEM DE VENDA ZERO / VENDA
002150*        POSITIVA.
002160*-----------------------------------------------------------------
002170 P300-ANALISE-VENDAS.
002180*
002190     MOVE ZEROS TO WS-SOMA-VENDA CF-QTD-VENDA-MAIOR-ZERO
002200                   CF-QTD-VENDA-IGUAL-ZERO.
002210*
002220     PERFORM P310-SOMA-VENDA THRU P310-FIM
002230         VARYING CF-IDX-PROD FROM 1 BY 1
002240             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS.
002250*
002260     MOVE WS-SOMA-VENDA                 TO CF-VENDA-TOTAL.
002270     MOVE CF-QTD-PROCESSADOS            TO EF-QTD-VALORES.
002280     SET EF-PEDE-COMPLETO               TO TRUE.
002290*
002300     IF CF-QTD-PROCESSADOS > 0
002310         CALL "SFAR0910" USING EF-AREA-CALCULO
002320         MOVE EF-MEDIA       TO CF-VENDA-MEDIA
002330         MOVE EF-MEDIANA     TO CF-VENDA-MEDIANA
002340         MOVE EF-DESVIO-PADRAO TO CF-VENDA-DESVIO
002350         MOVE EF-VALOR-MAXIMO TO CF-VENDA-MAXIMO
002360         MOVE EF-VALOR-MINIMO TO CF-VENDA-MINIMO
002370     ELSE
002380         MOVE ZEROS           TO CF-VENDA-MEDIA CF-VENDA-MEDIANA
002390                                 CF-VENDA-DESVIO CF-VENDA-MAXIMO
002400                                 CF-VENDA-MINIMO
002410     END-IF.
002420*
002430 P300-FIM.
002440*
002450 P310-SOMA-VENDA.
002460*
002470     ADD CF-CAIXAS-VENDIDAS (CF-IDX-PROD) TO WS-SOMA-VENDA.
002480     MOVE CF-CAIXAS-VENDIDAS (CF-IDX-PROD)
002490                         TO EF-VALOR (CF-IDX-PROD).
002500     IF CF-CAIXAS-VENDIDAS (CF-IDX-PROD) = 0
002510         ADD 1           TO CF-QTD-VENDA-IGUAL-ZERO
002520     ELSE
002530         ADD 1           TO CF-QTD-VENDA-MAIOR-ZERO
002540     END-IF.
002550*
002560 P310-FIM.
002570*
002580*-----------------------------------------------------------------
002590* P400 - ANALISE DE ESTOQUE: BAIXO ESTOQUE, FAIXAS DE ESTOQUE,
002600*        ROTACAO, MARGEM E CURVA ABC (TODAS AS CLASSIFICACOES
002610*        CALLING SFAR0920 PARA QUE OS PONTOS DE CORTE FIQUEM
002620*        CENTRALIZADOS).
002630*-----------------------------------------------------------------
002640 P400-ANALISE-ESTOQUE.
002650*
002660     MOVE ZEROS TO CF-QTD-BAIXO-ESTOQUE CF-QTD-SEM-VENDA
002670                   CF-ESTOQUE-TOTAL CF-ESTOQUE-MAXIMO
002680                   CF-QTD-ESTOQUE-ZERO CF-QTD-ESTOQUE-BAIXO-BANDA
002690                   CF-QTD-ESTOQUE-MEDIO CF-QTD-ESTOQUE-ALTO.
002700*
002710     PERFORM P420-CLASSIFICA-UM-PRODUTO THRU P420-FIM
002720         VARYING CF-IDX-PROD FROM 1 BY 1
002730             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS.
002740*
002750     IF CF-QTD-PROCESSADOS > 0
002760         COMPUTE CF-ESTOQUE-MEDIA ROUNDED =
002770               CF-ESTOQUE-TOTAL / CF-QTD-PROCESSADOS
002780     ELSE
002790         MOVE ZEROS                     TO CF-ESTOQUE-MEDIA
002800     END-IF.
002810*
002820     PERFORM P410-ORDENA-POR-VENDA THRU P410-FIM.
002830     PERFORM P450-CLASSIFICA-ABC THRU P450-FIM.
002840*
002850 P400-FIM.
002860*
002870 P420-CLASSIFICA-UM-PRODUTO.
002880*
002890     ADD CF-CAIXAS-ESTOQUE (CF-IDX-PROD) TO CF-ESTOQUE-TOTAL.
002900*
002910     IF CF-CAIXAS-ESTOQUE (CF-IDX-PROD) > CF-ESTOQUE-MAXIMO
002920         MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD) TO CF-ESTOQUE-MAXIMO
002930     END-IF.
002940*
002950     EVALUATE TRUE
002960         WHEN CF-CAIXAS-ESTOQUE (CF-IDX-PROD) = 0
002970             ADD 1                      TO CF-QTD-ESTOQUE-ZERO
002980         WHEN CF-CAIXAS-ESTOQUE (CF-IDX-PROD) <= 5
002990             ADD 1                      TO CF-QTD-ESTOQUE-BAIXO-BANDA
003000         WHEN CF-CAIXAS-ESTOQUE (CF-IDX-PROD) <= 20
003010             ADD 1                      TO CF-QTD-ESTOQUE-MEDIO
003020         WHEN OTHER
003030             ADD 1                      TO CF-QTD-ESTOQUE-ALTO
003040     END-EVALUATE.
003050*
003060     IF CF-CAIXAS-VENDIDAS (CF-IDX-PROD) = 0
003070         ADD 1                          TO CF-QTD-SEM-VENDA
003080         SET CF-E-SEM-VENDA (CF-IDX-PROD) TO TRUE
003090     ELSE
003100         MOVE "N"              TO CF-SEM-VENDA (CF-IDX-PROD)
003110     END-IF.
003120*
003130     MOVE "ES"                         TO WS-FUNCAO.
003140     MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD) TO WS-CAIXAS-ESTOQUE.
003150     CALL "SFAR0920" USING WS-AREA-CLASSIFICACAO.
003160     MOVE WS-R-ESTOQUE-BAIXO            TO CF-ESTOQUE-BAIXO
003170                                              (CF-IDX-PROD).
003180     IF WS-R-ESTOQUE-BAIXO = "S"
003190         ADD 1                          TO CF-QTD-BAIXO-ESTOQUE
003200     END-IF.
003210*
003220     MOVE "RO"                         TO WS-FUNCAO.
003230     MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD) TO WS-CAIXAS-ESTOQUE.
003240     MOVE CF-CAIXAS-VENDIDAS (CF-IDX-PROD) TO WS-CAIXAS-VENDIDAS.
003250     CALL "SFAR0920" USING WS-AREA-CLASSIFICACAO.
003260     MOVE WS-R-CLASSE-ROTACAO           TO CF-CLASSE-ROTACAO
003270                                              (CF-IDX-PROD).
003280     MOVE WS-R-ROTACAO-CALCULADA        TO CF-ROTACAO
003290                                              (CF-IDX-PROD).
003300*
003310     MOVE "MG"                         TO WS-FUNCAO.
003320     MOVE CF-PRECO-CUSTO (CF-IDX-PROD)  TO WS-PRECO-CUSTO.
003330     MOVE CF-PRECO-VENDA (CF-IDX-PROD)  TO WS-PRECO-VENDA.
003340     CALL "SFAR0920" USING WS-AREA-CLASSIFICACAO.
003350     MOVE WS-R-MARGEM                  TO CF-MARGEM (CF-IDX-PROD).
003360     MOVE WS-R-MARGEM-PERCENTUAL        TO CF-MARGEM-PERCENTUAL
003370                                              (CF-IDX-PROD).
003380*
003390 P420-FIM.
003400*
003410*-----------------------------------------------------------------
003420* P410 - MONTA A TABELA DE INDICES ORDENADA POR CAIXAS VENDIDAS
003430*        DESCENDENTE (BOLHA), SEM REORGANIZAR A TABELA PRINCIPAL.
003440*-----------------------------------------------------------------
003450 P410-ORDENA-POR-VENDA.
003460*
003470     PERFORM P412-COPIA-INDICE THRU P412-FIM
003480         VARYING WS-I FROM 1 BY 1
003490             UNTIL WS-I > CF-QTD-PROCESSADOS.
003500*
003510     IF CF-QTD-PROCESSADOS > 1
003520         PERFORM P414-BOLHA THRU P414-FIM
003530             VARYING WS-I FROM 1 BY 1
003540                 UNTIL WS-I >= CF-QTD-PROCESSADOS
003550     END-IF.
003560*
003570 P410-FIM.
003580*
003590 P412-COPIA-INDICE.
003600*
003610     MOVE WS-I                          TO WS-INDICE-RANK (WS-I).
003620*
003630 P412-FIM.
003640*
003650 P414-BOLHA.
003660*
003670     PERFORM P416-COMPARA-TROCA THRU P416-FIM
003680         VARYING WS-J FROM 1 BY 1
003690             UNTIL WS-J > CF-QTD-PROCESSADOS - WS-I.
003700*
003710 P414-FIM.
003720*
003730 P416-COMPARA-TROCA.
003740*
003750     IF CF-CAIXAS-VENDIDAS (WS-INDICE-RANK (WS-J)) <
003760        CF-CAIXAS-VENDIDAS (WS-INDICE-RANK (WS-J + 1))
003770         MOVE WS-INDICE-RANK (WS-J)       TO WS-TROCA-INDICE
003780         MOVE WS-INDICE-RANK (WS-J + 1)
003790                              TO WS-INDICE-RANK (WS-J)
003800         MOVE WS-TROCA-INDICE
003810                      TO WS-INDICE-RANK (WS-J + 1)
003820     END-IF.
003830*
003840 P416-FIM.
003850*
003860*-----------------------------------------------------------------
003870* P450 - PERCORRE A TABELA DE INDICES NA ORDEM DE VENDA
003880*        DESCENDENTE, ACUMULA O PERCENTUAL DE VENDAS E CHAMA O
003890*        SFAR0920 PARA A CLASSE ABC DE CADA PRODUTO.
003900*-----------------------------------------------------------------
003910 P450-CLASSIFICA-ABC.
003920*
003930     MOVE ZEROS                        TO WS-ACUM-VENDA.
003940*
003950     PERFORM P455-CLASSIFICA-UM THRU P455-FIM
003960         VARYING WS-K FROM 1 BY 1
003970             UNTIL WS-K > CF-QTD-PROCESSADOS.
003980*
003990 P450-FIM.
004000*
004010 P455-CLASSIFICA-UM.
004020*
004030     SET CF-IDX-PROD TO WS-INDICE-RANK (WS-K).
004040     ADD CF-CAIXAS-VENDIDAS (CF-IDX-PROD) TO WS-ACUM-VENDA.
004050     IF WS-SOMA-VENDA > 0
004060         COMPUTE WS-PCT-ACUM ROUNDED =
004070               (WS-ACUM-VENDA / WS-SOMA-VENDA) * 100
004080     ELSE
004090         MOVE ZEROS                 TO WS-PCT-ACUM
004100     END-IF.
004110     MOVE WS-PCT-ACUM        TO CF-PCT-ACUMULADO-VENDA
004120                                          (CF-IDX-PROD).
004130     MOVE "AB"                     TO WS-FUNCAO.
004140     MOVE WS-PCT-ACUM     TO WS-PERCENTUAL-ACUMULADO.
004150     CALL "SFAR0920" USING WS-AREA-CLASSIFICACAO.
004160     MOVE WS-R-CLASSE-ABC TO CF-CLASSE-ABC (CF-IDX-PROD).
004170*
004180 P455-FIM.
004190*
004200*-----------------------------------------------------------------
004210* P500 - DETECCAO DE ANOMALIAS PARA OS 4 CAMPOS NUMERICOS
004220*        (VENDIDO/ESTOQUE/CUSTO/PVP): METODO Z-SCORE (DESVIO
004230*        POPULACIONAL) E METODO IQR (PERCENTIS 25/75 VIA
004240*        SFAR0910).
004250*-----------------------------------------------------------------
004260 P500-DETECTA-ANOMALIAS.
004270*
004280     PERFORM P510-ANOMALIA-CAMPO THRU P510-FIM
004290         VARYING CF-IDX-META FROM 1 BY 1
004300             UNTIL CF-IDX-META > 4.
004310*
004320 P500-FIM.
004330*
004340 P510-ANOMALIA-CAMPO.
004350*
004360     MOVE ZEROS TO WS-QTD-VALIDOS.
004370*
004380     PERFORM P512-COPIA-VALOR-META THRU P512-FIM
004390         VARYING CF-IDX-PROD FROM 1 BY 1
004400             UNTIL CF-IDX-PROD > CF-QTD-PROCESSADOS.
004410*
004420     MOVE WS-QTD-VALIDOS                TO EF-QTD-VALORES.
004430     MOVE ZEROS TO CF-META-ZESCORE-ANOMALO (CF-IDX-META)
004440                   CF-META-IQR-ANOMALO (CF-IDX-META).
004450*
004460     IF WS-QTD-VALIDOS < 2
004470         GO TO P510-FIM
004480     END-IF.
004490*
004500     SET EF-PEDE-COMPLETO               TO TRUE.
004510     CALL "SFAR0910" USING EF-AREA-CALCULO.
004520*
004530     PERFORM P520-SIGMA-POPULACIONAL THRU P520-FIM.
004540*
004550     IF WS-SIGMA-POP > 0
004560         PERFORM P514-ZSCORE-UM THRU P514-FIM
004570             VARYING WS-I FROM 1 BY 1
004580                 UNTIL WS-I > WS-QTD-VALIDOS
004590     END-IF.
004600*
004610     MOVE 25                           TO EF-PERCENTIL-PEDIDO.
004620     SET EF-PEDE-PERCENTIL               TO TRUE.
004630     CALL "SFAR0910" USING EF-AREA-CALCULO.
004640     MOVE EF-PERCENTIL-CALCULADO         TO WS-VALOR-Q1.
004650*
004660     MOVE 75                           TO EF-PERCENTIL-PEDIDO.
004670     CALL "SFAR0910" USING EF-AREA-CALCULO.
004680     MOVE EF-PERCENTIL-CALCULADO         TO WS-VALOR-Q3.
004690*
004700     COMPUTE WS-VALOR-IQR = WS-VALOR-Q3 - WS-VALOR-Q1.
004710     COMPUTE WS-LIMITE-INFERIOR ROUNDED =
004720           WS-VALOR-Q1 - (1.5 * WS-VALOR-IQR).
004730     COMPUTE WS-LIMITE-SUPERIOR ROUNDED =
004740           WS-VALOR-Q3 + (1.5 * WS-VALOR-IQR).
004750*
004760     PERFORM P516-IQR-UM THRU P516-FIM
004770         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-VALIDOS.
004780*
004790 P510-FIM.
004800*
004810 P512-COPIA-VALOR-META.
004820*
004830     ADD 1 TO WS-QTD-VALIDOS.
004840     EVALUATE CF-IDX-META
004850         WHEN 1
004860             MOVE CF-CAIXAS-VENDIDAS (CF-IDX-PROD)
004870                                 TO EF-VALOR (WS-QTD-VALIDOS)
004880         WHEN 2
004890             MOVE CF-CAIXAS-ESTOQUE (CF-IDX-PROD)
004900                                 TO EF-VALOR (WS-QTD-VALIDOS)
004910         WHEN 3
004920             MOVE CF-PRECO-CUSTO (CF-IDX-PROD)
004930                                 TO EF-VALOR (WS-QTD-VALIDOS)
004940         WHEN 4
004950             MOVE CF-PRECO-VENDA (CF-IDX-PROD)
004960                                 TO EF-VALOR (WS-QTD-VALIDOS)
004970     END-EVALUATE.
004980*
004990 P512-FIM.
005000*
005010 P514-ZSCORE-UM.
005020*
005030     COMPUTE WS-DIFERENCA-ABS =
005040           EF-VALOR (WS-I) - EF-MEDIA.
005050     IF WS-DIFERENCA-ABS < 0
005060         MULTIPLY WS-DIFERENCA-ABS BY -1
005070                          GIVING WS-DIFERENCA-ABS
005080     END-IF.
005090     COMPUTE WS-ZSCORE ROUNDED =
005100           WS-DIFERENCA-ABS / WS-SIGMA-POP.
005110     IF WS-ZSCORE > 3
005120         ADD 1 TO CF-META-ZESCORE-ANOMALO (CF-IDX-META)
005130     END-IF.
005140*
005150 P514-FIM.
005160*
005170 P516-IQR-UM.
005180*
005190     IF EF-VALOR (WS-I) < WS-LIMITE-INFERIOR
005200        OR EF-VALOR (WS-I) > WS-LIMITE-SUPERIOR
005210         ADD 1 TO CF-META-IQR-ANOMALO (CF-IDX-META)
005220     END-IF.
005230*
005240 P516-FIM.
005250*
005260*-----------------------------------------------------------------
005270* P520 - DESVIO-PADRAO POPULACIONAL (DIVISOR N) SOBRE A TABELA
005280*        MONTADA EM EF-TABELA-VALORES, USANDO A MEDIA DEVOLVIDA
005290*        PELO SFAR0910. RAIZ QUADRADA POR NEWTON-RAPHSON.
005300*-----------------------------------------------------------------
005310 P520-SIGMA-POPULACIONAL.
005320*
005330     MOVE ZEROS                        TO WS-SOMA-QUADRADOS-POP.
005340*
005350     PERFORM P521-SOMA-QUADRADO-POP THRU P521-FIM
005360         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD-VALIDOS.
005370*
005380     COMPUTE WS-RADICANDO-POP =
005390           WS-SOMA-QUADRADOS-POP / WS-QTD-VALIDOS.
005400*
005410     MOVE ZEROS                        TO WS-QTD-ITERACOES-POP.
005420*
005430     IF WS-RADICANDO-POP <= 0
005440         MOVE ZEROS                     TO WS-SIGMA-POP
005450         GO TO P520-FIM
005460     END-IF.
005470*
005480     MOVE WS-RADICANDO-POP              TO WS-RAIZ-ATUAL-POP.
005490*
005500 P520-ITERA.
005510*
005520     ADD 1                              TO WS-QTD-ITERACOES-POP.
005530     MOVE WS-RAIZ-ATUAL-POP             TO WS-RAIZ-ANTERIOR-POP.
005540*
005550     COMPUTE WS-RAIZ-ATUAL-POP =
005560           (WS-RAIZ-ANTERIOR-POP +
005570            (WS-RADICANDO-POP / WS-RAIZ-ANTERIOR-POP)) / 2.
005580*
005590     IF WS-QTD-ITERACOES-POP < 10
005600         IF (WS-RAIZ-ATUAL-POP - WS-RAIZ-ANTERIOR-POP) > 0.0001
005610            OR (WS-RAIZ-ANTERIOR-POP - WS-RAIZ-ATUAL-POP) > 0.0001
005620             GO TO P520-ITERA
005630         END-IF
005640     END-IF.
005650*
005660     MOVE WS-RAIZ-ATUAL-POP              TO WS-SIGMA-POP.
005670*
005680 P520-FIM.
005690*
005700 P521-SOMA-QUADRADO-POP.
005710*
005720     COMPUTE WS-DIFERENCA-POP =
005730           EF-VALOR (WS-I) - EF-MEDIA.
005740     COMPUTE WS-SOMA-QUADRADOS-POP =
005750           WS-SOMA-QUADRADOS-POP +
005760           (WS-DIFERENCA-POP * WS-DIFERENCA-POP).
005770*
005780 P521-FIM.
005790*
005800*-----------------------------------------------------------------
005810* P600 - RECOMENDACOES DO SISTEMA, NA ORDEM FIXA: ESTOQUE BAIXO,
005820*        VENDA ZERO ACIMA DE 30%, VALORES AUSENTES.
005830*-----------------------------------------------------------------
005840 P600-RECOMENDACOES.
005850*
005860     MOVE ZEROS                        TO CF-QTD-RECOMENDACOES.
005870*
005880     IF CF-QTD-BAIXO-ESTOQUE > 0
005890         ADD 1                          TO CF-QTD-RECOMENDACOES
005900         MOVE SPACES TO CF-RECOMENDACAO (CF-QTD-RECOMENDACOES)
005910         STRING CF-QTD-BAIXO-ESTOQUE
005920                " PRODUCTOS NECESITAN REPOSICION URGENTE"
005930                DELIMITED BY SIZE
005940                INTO CF-RECOMENDACAO (CF-QTD-RECOMENDACOES)
005950     END-IF.
005960*
005970     IF CF-QTD-PROCESSADOS > 0
005980         COMPUTE WS-PCT-ACUM ROUNDED =
005990               (CF-QTD-SEM-VENDA / CF-QTD-PROCESSADOS) * 100
006000         IF WS-PCT-ACUM > 30
006010             ADD 1                      TO CF-QTD-RECOMENDACOES
006020             MOVE SPACES
006030                     TO CF-RECOMENDACAO (CF-QTD-RECOMENDACOES)
006040             STRING CF-QTD-SEM-VENDA
006050                    " PRODUCTOS SIN VENTAS - CONSIDERAR ROTACION"
006060                    DELIMITED BY SIZE
006070                    INTO CF-RECOMENDACAO (CF-QTD-RECOMENDACOES)
006080         END-IF
006090     END-IF.
006100*
006110     IF CF-QTD-AUSENTES-TOTAL > 0
006120         ADD 1                          TO CF-QTD-RECOMENDACOES
006130         MOVE SPACES TO CF-RECOMENDACAO (CF-QTD-RECOMENDACOES)
006140         STRING CF-QTD-AUSENTES-TOTAL
006150                " VALORES FALTANTES DETECTADOS"
006160                DELIMITED BY SIZE
006170                INTO CF-RECOMENDACAO (CF-QTD-RECOMENDACOES)
006180     END-IF.
006190*
006200 P600-FIM.
006210*
006220 END PROGRAM SFAR0200.

