000010******************************************************************
000020* Author: ANDRE RAFFUL
000030* Date: 26/02/1991
000040* Purpose: SUB-ROTINA DE CALCULO ESTATISTICO - MEDIA, MEDIANA,
000050*          DESVIO-PADRAO AMOSTRAL E PERCENTIL POR INTERPOLACAO
000060******************************************************************
000070 IDENTIFICATION DIVISION.
000080 PROGRAM-ID.    SFAR0910.
000090 AUTHOR.        ANDRE RAFFUL.
000100 INSTALLATION.  FARMACIA CENTRAL - CPD.
000110 DATE-WRITTEN.  26/02/1991.
000120 DATE-COMPILED.
000130 SECURITY.      USO INTERNO - CPD FARMACIA CENTRAL.
000140*-----------------------------------------------------------------
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------
000170*   26/02/1991  A.RAFFUL   ZZ-0031  VERSAO ORIGINAL - MEDIA E      ZZ-0031
000180*                                   DESVIO-PADRAO SOBRE A TABELA   ZZ-0031
000190*                                   DE VALORES DO CHAMADOR         ZZ-0031
000200*   02/02/1998  A.RAFFUL   ZZ-0151  ACRESCIDOS MEDIANA E CALCULO   ZZ-0151
000210*                                   DE PERCENTIL (Q1/Q3) POR       ZZ-0151
000220*                                   INTERPOLACAO LINEAR, PARA O    ZZ-0151
000230*                                   MODULO DE ANALISE DE ESTOQUE   ZZ-0151
000240*   19/11/1998  M.SILVA    ZZ-0197  REVISAO ANO-2000: PROGRAMA     ZZ-0197
000250*                                   NAO MANIPULA DATAS, NENHUMA    ZZ-0197
000260*                                   ALTERACAO DE CODIGO NECESSARIA ZZ-0197
000270*   30/06/1999  M.SILVA    ZZ-0204  AJUSTE NO ARREDONDAMENTO DA    ZZ-0204
000280*                                   MEDIA E DO DESVIO-PADRAO PARA  ZZ-0204
000290*                                   2 CASAS, CONFORME PADRAO DOS   ZZ-0204
000300*                                   RELATORIOS GERENCIAIS          ZZ-0204
000310*   14/03/2003  J.PEREIRA  ZZ-0266  CORRIGIDA A ORDENACAO QUANDO   ZZ-0266
000320*                                   A TABELA CONTEM VALORES        ZZ-0266
000330*                                   NEGATIVOS (MARGEM)             ZZ-0266
000340*   08/09/2011  J.PEREIRA  ZZ-0318  AMPLIADA A TABELA DE ENTRADA   ZZ-0318
000350*                                   DE 500 PARA 2000 POSICOES      ZZ-0318
000360*-----------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410*
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440*
000450 DATA DIVISION.
000460 FILE SECTION.
000470 WORKING-STORAGE SECTION.
000480*
000490 01  WS-TABELA-ORDENADA.
000500     05 WS-VALOR-ORD OCCURS 2000 TIMES
000510                 PIC S9(07)V99.
000520     05 FILLER                        PIC X(02) VALUE SPACES.
000530*
000540 01  WS-INDICES.
000550     05 WS-I                          PIC S9(05) COMP.
000560     05 WS-J                          PIC S9(05) COMP.
000570     05 WS-QTD                        PIC S9(05) COMP.
000580     05 WS-POSICAO-MEDIANA             PIC S9(05) COMP.
000590     05 WS-QUOCIENTE-PAR               PIC S9(05) COMP.
000600     05 WS-RESTO-PAR                   PIC S9(05) COMP.
000610     05 FILLER                        PIC X(02).
000620*
000630* AREA DA RAIZ QUADRADA DO DESVIO-PADRAO, CALCULADA POR
000640* APROXIMACOES SUCESSIVAS (NEWTON-RAPHSON) - ZZ-0204.
000650*
000660 01  WS-AREA-RAIZ.
000670     05 WS-RADICANDO                  PIC S9(15)V99 COMP.
000680     05 WS-RAIZ-ANTERIOR               PIC S9(07)V9999 COMP.
000690     05 WS-RAIZ-ATUAL                 PIC S9(07)V9999 COMP.
000700     05 WS-QTD-ITERACOES               PIC S9(03) COMP.
000710     05 FILLER                        PIC X(02) VALUE SPACES.
000720*
000730 01  WS-TROCA-VALOR.
000740     05 WS-TROCA                      PIC S9(07)V99.
000750     05 FILLER                        PIC X(03).
000760*
000770 01  WS-ACUMULADORES.
000780     05 WS-SOMA                       PIC S9(11)V99 COMP.
000790     05 WS-SOMA-QUADRADOS              PIC S9(15)V99 COMP.
000800     05 WS-DIFERENCA                   PIC S9(09)V99 COMP.
000810     05 FILLER                        PIC X(02).
000820*
000830 01  WS-RANK-CALCULO.
000840     05 WS-RANK                       PIC S9(05)V99.
000850     05 WS-RANK-INTEIRO REDEFINES WS-RANK
000860                                       PIC S9(05).
000870     05 FILLER                        PIC X(02).
000880*
000890* AREA DE FAIXA (MENOR/MAIOR VALOR) - VISAO ALFANUMERICA USADA
000900* NO TESTE DE "FAIXA AINDA NAO CALCULADA" (AMBOS ZERADOS).
000910*
000920 01  WS-FAIXA-VALORES.
000930     05 WS-MENOR-VALOR                PIC S9(07)V99.
000940     05 WS-MAIOR-VALOR                PIC S9(07)V99.
000950 01  WS-FAIXA-VALORES-R REDEFINES WS-FAIXA-VALORES.
000960     05 WS-FAIXA-X                    PIC X(18).
000970*
000980* AREA DE MEDIA/DESVIO - VISAO ALFANUMERICA USADA PARA MOVER OS
000990* DOIS RESULTADOS DE UMA SO VEZ PARA A AREA DE RETORNO.
001000*
001010 01  WS-MEDIA-DESVIO.
001020     05 WS-MEDIA-CALC                 PIC S9(07)V99.
001030     05 WS-DESVIO-CALC                PIC S9(07)V99.
001040 01  WS-MEDIA-DESVIO-R REDEFINES WS-MEDIA-DESVIO.
001050     05 WS-MEDIA-DESVIO-X              PIC X(18).
001060*
001070 77  WS-MEDIANA-CALC                  PIC S9(07)V99.
001080*
001090 LINKAGE SECTION.
001100*
001110     COPY "EstatFar.cpy".
001120*
001130 PROCEDURE DIVISION USING EF-AREA-CALCULO.
001140*
001150 MAIN-PROCEDURE.
001160*
001170     MOVE EF-QTD-VALORES               TO WS-QTD.
001180*
001190     PERFORM P100-ORDENA THRU P100-FIM.
001200*
001210     EVALUATE TRUE
001220         WHEN EF-PEDE-COMPLETO
001230             PERFORM P200-CALCULA-COMPLETO THRU P200-FIM
001240         WHEN EF-PEDE-PERCENTIL
001250             PERFORM P300-CALCULA-PERCENTIL THRU P300-FIM
001260         WHEN OTHER
001270             CONTINUE
001280     END-EVALUATE.
001290*
001300     GOBACK.
001310*
001320*-----------------------------------------------------------------
001330* P100 - COPIA A TABELA RECEBIDA E ORDENA EM ORDEM ASCENDENTE
001340*        (BOLHA) PARA PERMITIR O CALCULO DE MEDIANA E PERCENTIL.
001350*        CORRIGIDO EM 2003 (ZZ-0266) PARA TRATAR VALORES
001360*        NEGATIVOS DE MARGEM SEM ALTERAR A LOGICA DE COMPARACAO.
001370*-----------------------------------------------------------------
001380 P100-ORDENA.
001390*
001400     PERFORM P105-COPIA-VALOR THRU P105-FIM
001410         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD.
001420*
001430     PERFORM P110-BOLHA THRU P110-FIM
001440         VARYING WS-I FROM 1 BY 1 UNTIL WS-I >= WS-QTD.
001450*
001460 P100-FIM.
001470*
001480 P105-COPIA-VALOR.
001490*
001500     MOVE EF-VALOR (WS-I)               TO WS-VALOR-ORD (WS-I).
001510*
001520 P105-FIM.
001530*
001540 P110-BOLHA.
001550*
001560     PERFORM P120-COMPARA THRU P120-FIM
001570         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTD - WS-I.
001580*
001590 P110-FIM.
001600*
001610 P120-COMPARA.
001620*
001630     IF WS-VALOR-ORD (WS-J) > WS-VALOR-ORD (WS-J + 1)
001640         MOVE WS-VALOR-ORD (WS-J)       TO WS-TROCA
001650         MOVE WS-VALOR-ORD (WS-J + 1)   TO WS-VALOR-ORD (WS-J)
001660         MOVE WS-TROCA                  TO WS-VALOR-ORD (WS-J + 1)
001670     END-IF.
001680*
001690 P120-FIM.
001700*
001710*-----------------------------------------------------------------
001720* P200 - MEDIA, MEDIANA, DESVIO-PADRAO AMOSTRAL (DIVISOR N-1),
001730*        VALOR MINIMO E VALOR MAXIMO SOBRE A TABELA ORDENADA.
001740*-----------------------------------------------------------------
001750 P200-CALCULA-COMPLETO.
001760*
001770     MOVE ZEROS                        TO WS-SOMA.
001780*
001790     PERFORM P205-SOMA-VALOR THRU P205-FIM
001800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD.
001810*
001820     IF WS-QTD > 0
001830         COMPUTE WS-MEDIA-CALC ROUNDED = WS-SOMA / WS-QTD
001840     ELSE
001850         MOVE ZEROS                     TO WS-MEDIA-CALC
001860     END-IF.
001870*
001880     PERFORM P210-MEDIANA THRU P210-FIM.
001890     PERFORM P220-DESVIO THRU P220-FIM.
001900*
001910     MOVE WS-VALOR-ORD (1)              TO WS-MENOR-VALOR.
001920     MOVE WS-VALOR-ORD (WS-QTD)         TO WS-MAIOR-VALOR.
001930*
001940     MOVE WS-MEDIA-CALC                 TO EF-MEDIA.
001950     MOVE WS-DESVIO-CALC                TO EF-DESVIO-PADRAO.
001960     MOVE WS-MENOR-VALOR                TO EF-VALOR-MINIMO.
001970     MOVE WS-MAIOR-VALOR                TO EF-VALOR-MAXIMO.
001980*
001990 P200-FIM.
002000*
002010 P205-SOMA-VALOR.
002020*
002030     ADD WS-VALOR-ORD (WS-I)            TO WS-SOMA.
002040*
002050 P205-FIM.
002060*
002070 P210-MEDIANA.
002080*
002090     IF WS-QTD = 0
002100         MOVE ZEROS                     TO WS-MEDIANA-CALC
002110         GO TO P210-FIM
002120     END-IF.
002130*
002140     COMPUTE WS-POSICAO-MEDIANA = WS-QTD / 2.
002150*
002160     DIVIDE WS-QTD BY 2 GIVING WS-QUOCIENTE-PAR
002170                         REMAINDER WS-RESTO-PAR.
002180*
002190     IF WS-RESTO-PAR = 0
002200         COMPUTE WS-MEDIANA-CALC ROUNDED =
002210               (WS-VALOR-ORD (WS-POSICAO-MEDIANA) +
002220                WS-VALOR-ORD (WS-POSICAO-MEDIANA + 1)) / 2
002230     ELSE
002240         MOVE WS-VALOR-ORD (WS-POSICAO-MEDIANA + 1)
002250                                         TO WS-MEDIANA-CALC
002260     END-IF.
002270*
002280     MOVE WS-MEDIANA-CALC                TO EF-MEDIANA.
002290*
002300 P210-FIM.
002310*
002320 P220-DESVIO.
002330*
002340     MOVE ZEROS                        TO WS-SOMA-QUADRADOS.
002350*
002360     IF WS-QTD < 2
002370         MOVE ZEROS                     TO WS-DESVIO-CALC
002380         GO TO P220-FIM
002390     END-IF.
002400*
002410     PERFORM P225-SOMA-QUADRADO THRU P225-FIM
002420         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-QTD.
002430*
002440     COMPUTE WS-RADICANDO = WS-SOMA-QUADRADOS / (WS-QTD - 1).
002450*
002460     PERFORM P221-RAIZ-QUADRADA THRU P221-FIM.
002470*
002480     MOVE WS-RAIZ-ATUAL                 TO WS-DESVIO-CALC.
002490*
002500 P220-FIM.
002510*
002520 P225-SOMA-QUADRADO.
002530*
002540     COMPUTE WS-DIFERENCA =
002550           WS-VALOR-ORD (WS-I) - WS-MEDIA-CALC.
002560     COMPUTE WS-SOMA-QUADRADOS =
002570           WS-SOMA-QUADRADOS + (WS-DIFERENCA * WS-DIFERENCA).
002580*
002590 P225-FIM.
002600*
002610*-----------------------------------------------------------------
002620* P221 - RAIZ QUADRADA DO RADICANDO POR APROXIMACOES SUCESSIVAS
002630*        (METODO DE NEWTON). PARA A 10 ITERACOES OU QUANDO A
002640*        DIFERENCA ENTRE DUAS APROXIMACOES FICA MENOR QUE 0,0001.
002650*-----------------------------------------------------------------
002660 P221-RAIZ-QUADRADA.
002670*
002680     MOVE ZEROS                        TO WS-QTD-ITERACOES.
002690*
002700     IF WS-RADICANDO <= 0
002710         MOVE ZEROS                     TO WS-RAIZ-ATUAL
002720         GO TO P221-FIM
002730     END-IF.
002740*
002750     MOVE WS-RADICANDO                  TO WS-RAIZ-ATUAL.
002760*
002770 P221-ITERA.
002780*
002790     ADD 1                              TO WS-QTD-ITERACOES.
002800     MOVE WS-RAIZ-ATUAL                 TO WS-RAIZ-ANTERIOR.
002810*
002820     COMPUTE WS-RAIZ-ATUAL =
002830           (WS-RAIZ-ANTERIOR +
002840            (WS-RADICANDO / WS-RAIZ-ANTERIOR)) / 2.
002850*
002860     IF WS-QTD-ITERACOES < 10
002870         IF (WS-RAIZ-ATUAL - WS-RAIZ-ANTERIOR) > 0.0001
002880            OR (WS-RAIZ-ANTERIOR - WS-RAIZ-ATUAL) > 0.0001
002890             GO TO P221-ITERA
002900         END-IF
002910     END-IF.
002920*
002930 P221-FIM.
002940*
002950*-----------------------------------------------------------------
002960* P300 - PERCENTIL POR INTERPOLACAO LINEAR (RANK = P * (N-1)).
002970*        EF-PERCENTIL-PEDIDO VEM EM CENTESIMOS DE 0 A 100.
002980*-----------------------------------------------------------------
002990 P300-CALCULA-PERCENTIL.
003000*
003010     IF WS-QTD = 0
003020         MOVE ZEROS                     TO EF-PERCENTIL-CALCULADO
003030         GO TO P300-FIM
003040     END-IF.
003050*
003060     COMPUTE WS-RANK ROUNDED =
003070           (EF-PERCENTIL-PEDIDO / 100) * (WS-QTD - 1) + 1.
003080*
003090     MOVE WS-RANK-INTEIRO                TO WS-POSICAO-MEDIANA.
003100*
003110     IF WS-POSICAO-MEDIANA < 1
003120         MOVE 1                          TO WS-POSICAO-MEDIANA
003130     END-IF.
003140     IF WS-POSICAO-MEDIANA >= WS-QTD
003150         MOVE WS-QTD                      TO WS-POSICAO-MEDIANA
003160         MOVE WS-VALOR-ORD (WS-POSICAO-MEDIANA)
003170                                         TO EF-PERCENTIL-CALCULADO
003180         GO TO P300-FIM
003190     END-IF.
003200*
003210     COMPUTE EF-PERCENTIL-CALCULADO ROUNDED =
003220           WS-VALOR-ORD (WS-POSICAO-MEDIANA) +
003230           ((WS-RANK - WS-POSICAO-MEDIANA) *
003240            (WS-VALOR-ORD (WS-POSICAO-MEDIANA + 1) -
003250             WS-VALOR-ORD (WS-POSICAO-MEDIANA))).
003260*
003270 P300-FIM.
003280*
003290 END PROGRAM SFAR0910.
