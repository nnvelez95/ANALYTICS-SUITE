000010******************************************************************
000020* COPYBOOK.... COMFAR
000030* SISTEMA..... SFAR - ANALISE DE VENDAS E ESTOQUE DE FARMACIA
000040* OBJETIVO.... AREA DE COMUNICACAO ENTRE O DRIVER (SFAR0000) E
000050*              OS PROGRAMAS DE CARGA/ANALISE/RELATORIO. CARREGA
000060*              A TABELA DE PRODUTOS EM MEMORIA, OS CONTADORES
000070*              DE AUDITORIA E OS RESULTADOS DA ANALISE, PARA
000080*              QUE CADA PROGRAMA NAO PRECISE RELER O ARQUIVO.
000090* HISTORICO...
000100*   09/04/1991  A.RAFFUL   ZZ-0033  AREA ORIGINAL (SO CONTADORES)  ZZ-0033
000110*   21/08/1997  A.RAFFUL   ZZ-0149  ACRESCIDA A TABELA DE          ZZ-0149
000120*                                   PRODUTOS EM MEMORIA (ANTES     ZZ-0149
000130*                                   A CARGA GRAVAVA EM ARQUIVO     ZZ-0149
000140*                                   INTERMEDIARIO)                 ZZ-0149
000150*   15/02/1999  M.SILVA    ZZ-0201  ACRESCIDOS METADADOS POR       ZZ-0201
000160*                                   CAMPO, ALERTAS E RECOMENDACAO  ZZ-0201
000170******************************************************************
000180*
000190 01  CF-AREA-COMUM.
000200     05 CF-ARQUIVO-OK                 PIC X(01).
000210        88 CF-ARQUIVO-ENCONTRADO       VALUE "S".
000220     05 CF-QTD-LIDOS                  PIC S9(05) COMP.
000230     05 CF-QTD-EXPURGADOS              PIC S9(05) COMP.
000240     05 CF-QTD-PROCESSADOS             PIC S9(05) COMP.
000250     05 CF-QTD-CAMPOS                  PIC S9(02) COMP.
000260     05 CF-QTD-DUPLICADOS              PIC S9(05) COMP.
000270     05 CF-QTD-AUSENTES-TOTAL          PIC S9(07) COMP.
000280     05 CF-PCT-COMPLETUDE              PIC S9(03)V99.
000290     05 CF-QTD-BAIXO-ESTOQUE           PIC S9(05) COMP.
000300     05 CF-QTD-SEM-VENDA               PIC S9(05) COMP.
000310     05 CF-QTD-RECOMENDACOES           PIC S9(02) COMP.
000320     05 CF-RECOMENDACAO OCCURS 5 TIMES
000330                                       PIC X(60).
000340     05 CF-QTD-CAMPOS-NUMERICOS        PIC S9(02) COMP.
000350     05 CF-QTD-CAMPOS-ALFA              PIC S9(02) COMP.
000360     05 CF-QTD-PRODUTOS-UNICOS          PIC S9(05) COMP.
000370*
000380* ESTATISTICAS DE VENDA (CAIXAS VENDIDAS) - SECAO 3 DO RELATORIO.
000390*
000400     05 CF-VENDA-TOTAL                 PIC S9(09) COMP.
000410     05 CF-VENDA-MEDIA                 PIC S9(07)V99.
000420     05 CF-VENDA-MEDIANA                PIC S9(07)V99.
000430     05 CF-VENDA-DESVIO                 PIC S9(07)V99.
000440     05 CF-VENDA-MAXIMO                 PIC S9(07)V99.
000450     05 CF-VENDA-MINIMO                 PIC S9(07)V99.
000460     05 CF-QTD-VENDA-MAIOR-ZERO          PIC S9(05) COMP.
000470     05 CF-QTD-VENDA-IGUAL-ZERO          PIC S9(05) COMP.
000480*
000490* ESTATISTICAS DE ESTOQUE (CAIXAS ESTOQUE) - SECAO 4 DO RELATORIO.
000500*
000510     05 CF-ESTOQUE-TOTAL               PIC S9(09) COMP.
000520     05 CF-ESTOQUE-MEDIA                PIC S9(07)V99.
000530     05 CF-ESTOQUE-MAXIMO               PIC S9(07)V99.
000540     05 CF-QTD-ESTOQUE-ZERO              PIC S9(05) COMP.
000550     05 CF-QTD-ESTOQUE-BAIXO-BANDA        PIC S9(05) COMP.
000560     05 CF-QTD-ESTOQUE-MEDIO             PIC S9(05) COMP.
000570     05 CF-QTD-ESTOQUE-ALTO              PIC S9(05) COMP.
000580*
000590* METADADOS POR CAMPO NUMERICO (VENDIDO/ESTOQUE/CUSTO/PVP), NA
000600* ORDEM FIXA: 1-VENDIDO 2-ESTOQUE 3-CUSTO 4-PVP.
000610*
000620     05 CF-METADADOS-CAMPO OCCURS 4 TIMES
000630                            INDEXED BY CF-IDX-META.
000640        10 CF-META-NOME                PIC X(15).
000650        10 CF-META-MINIMO               PIC S9(07)V99.
000660        10 CF-META-MAXIMO               PIC S9(07)V99.
000670        10 CF-META-MEDIA                PIC S9(07)V99.
000680        10 CF-META-MEDIANA              PIC S9(07)V99.
000690        10 CF-META-DESVIO               PIC S9(07)V99.
000700        10 CF-META-DISTINTOS            PIC S9(05) COMP.
000710        10 CF-META-AUSENTES             PIC S9(05) COMP.
000720        10 CF-META-ZESCORE-ANOMALO       PIC S9(05) COMP.
000730        10 CF-META-IQR-ANOMALO           PIC S9(05) COMP.
000740*
000750* METADADOS POR CAMPO ALFANUMERICO (PRODUTO/LABORATORIO/RUBRO),
000760* NA ORDEM FIXA: 1-PRODUTO 2-LABORATORIO 3-RUBRO.
000770*
000780     05 CF-METADADOS-ALFA OCCURS 3 TIMES
000790                           INDEXED BY CF-IDX-ALFA.
000800        10 CF-ALFA-NOME                 PIC X(15).
000810        10 CF-ALFA-DISTINTOS             PIC S9(05) COMP.
000820        10 CF-ALFA-AUSENTES              PIC S9(05) COMP.
000830        10 CF-ALFA-MAIS-FREQUENTE        PIC X(30).
000840        10 CF-ALFA-FREQUENCIA            PIC S9(05) COMP.
000850*
000860* TABELA DE PRODUTOS EM MEMORIA - UM ELEMENTO POR PRODUTO
000870* CARREGADO PELA CARGA (SFAR0100), CONSUMIDO PELA ANALISE
000880* (SFAR0200) E PELOS RELATORIOS (SFAR0300/SFAR0310).
000890*
000900     05 CF-QTD-PRODUTOS                PIC S9(05) COMP.
000910     05 CF-TABELA-PRODUTOS.
000920        10 CF-PRODUTO OCCURS 2000 TIMES
000930                      INDEXED BY CF-IDX-PROD.
000940           15 CF-NOME-PRODUTO            PIC X(30).
000950           15 CF-LABORATORIO             PIC X(20).
000960           15 CF-RUBRO                   PIC X(15).
000970           15 CF-CAIXAS-VENDIDAS         PIC S9(07).
000980           15 CF-CAIXAS-ESTOQUE          PIC S9(07).
000990           15 CF-PRECO-CUSTO             PIC S9(07)V99.
001000           15 CF-PRECO-VENDA             PIC S9(07)V99.
001010           15 CF-ESTOQUE-BAIXO           PIC X(01).
001020              88 CF-E-ESTOQUE-BAIXO      VALUE "S".
001030           15 CF-SEM-VENDA               PIC X(01).
001040              88 CF-E-SEM-VENDA          VALUE "S".
001050           15 CF-CLASSE-ROTACAO          PIC X(10).
001060           15 CF-ROTACAO                 PIC S9(05)V99.
001070           15 CF-CLASSE-ABC              PIC X(01).
001080           15 CF-PCT-ACUMULADO-VENDA      PIC S9(03)V99.
001090           15 CF-MARGEM                  PIC S9(07)V99.
001100           15 CF-MARGEM-PERCENTUAL        PIC S9(05)V99.
001110     05 FILLER                         PIC X(08).
