000010******************************************************************
000020* COPYBOOK.... ALERTAFAR
000030* SISTEMA..... SFAR - ANALISE DE VENDAS E ESTOQUE DE FARMACIA
000040* OBJETIVO.... LAYOUT DO REGISTRO DE ALERTA (EXTRATO DA SECAO 5
000050*              DO RELATORIO, GRAVADO EM ARQUIVO PARA CONSUMO DE
000060*              OUTROS SISTEMAS - REPOSICAO, COMPRAS).
000070* HISTORICO...
000080*   03/09/1994  A.RAFFUL   ZZ-0067  LAYOUT ORIGINAL                ZZ-0067
000090*   21/01/1999  M.SILVA    ZZ-0198  ACRESCIDO TIPO "RECOMENDACAO"  ZZ-0198
000100******************************************************************
000110*
000120 01  AF-REG-ALERTA.
000130     05 AF-TIPO-ALERTA                PIC X(15).
000140     05 AF-PRODUTO-ALERTA             PIC X(30).
000150     05 AF-ESTOQUE-ALERTA             PIC S9(07).
000160     05 AF-ACAO-ALERTA                PIC X(60).
000170     05 FILLER                        PIC X(05).
