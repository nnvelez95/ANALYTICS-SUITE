000010******************************************************************
000020* COPYBOOK.... PRODUTOFAR
000030* SISTEMA..... SFAR - ANALISE DE VENDAS E ESTOQUE DE FARMACIA
000040* OBJETIVO.... LAYOUT DO REGISTRO MESTRE DE PRODUTO (ARQUIVO DE
000050*              CARGA), UM REGISTRO POR PRODUTO, CAMPO FIXO.
000060* HISTORICO...
000070*   26/02/1991  A.RAFFUL   ZZ-0031  LAYOUT ORIGINAL (CONVERSAO     ZZ-0031
000080*                                   DO CADASTRO DE PRODUTO)        ZZ-0031
000090*   14/08/1996  A.RAFFUL   ZZ-0118  ACRESCIDO RUBRO PARA O         ZZ-0118
000100*                                   PAINEL DE VENDAS POR RUBRO     ZZ-0118
000110*   09/11/1999  M.SILVA    ZZ-0204  REVISAO ANO-2000 - NENHUM      ZZ-0204
000120*                                   CAMPO DE DATA NESTE LAYOUT,    ZZ-0204
000130*                                   SEM IMPACTO                    ZZ-0204
000140******************************************************************
000150*
000160 01  PF-REG-PRODUTO.
000170     05 PF-NOME-PRODUTO              PIC X(30).
000180     05 PF-LABORATORIO                PIC X(20).
000190     05 PF-RUBRO                      PIC X(15).
000200     05 PF-CAIXAS-VENDIDAS            PIC S9(07).
000210     05 PF-CAIXAS-ESTOQUE             PIC S9(07).
000220     05 PF-PRECO-CUSTO                PIC S9(07)V99.
000230     05 PF-PRECO-VENDA                PIC S9(07)V99.
000240     05 FILLER                        PIC X(03).
000250*
000260* VISAO ALFANUMERICA DO REGISTRO COMPLETO, USADA PELO SFAR0100
000270* PARA O TESTE DE "REGISTRO TOTALMENTE EM BRANCO" (EXPURGO).
000280*
000290 01  PF-REG-PRODUTO-R REDEFINES PF-REG-PRODUTO.
000300     05 PF-REG-PRODUTO-X              PIC X(100).
