000010******************************************************************
000020* COPYBOOK.... ESTATFAR
000030* SISTEMA..... SFAR - ANALISE DE VENDAS E ESTOQUE DE FARMACIA
000040* OBJETIVO.... AREA DE COMUNICACAO COMUM COM A SUB-ROTINA DE
000050*              CALCULO ESTATISTICO SFAR0910 (MEDIA, MEDIANA,
000060*              DESVIO-PADRAO AMOSTRAL E PERCENTIL POR
000070*              INTERPOLACAO LINEAR). COPIADA NA WORKING-STORAGE
000080*              DE QUEM CHAMA E NA LINKAGE DO SFAR0910.
000090* HISTORICO...
000100*   11/05/1997  A.RAFFUL   ZZ-0144  AREA ORIGINAL (MEDIA/DESVIO)   ZZ-0144
000110*   02/02/1998  A.RAFFUL   ZZ-0151  ACRESCIDOS MEDIANA E PERCENTIL ZZ-0151
000120******************************************************************
000130*
000140 01  EF-AREA-CALCULO.
000150     05 EF-QTD-VALORES                PIC S9(05) COMP.
000160     05 EF-PERCENTIL-PEDIDO            PIC S9(03)V9(02) COMP.
000170     05 EF-TABELA-VALORES.
000180        10 EF-VALOR OCCURS 2000 TIMES
000190                    PIC S9(07)V99.
000200     05 EF-RESULTADO.
000210        10 EF-MEDIA                   PIC S9(07)V99.
000220        10 EF-MEDIANA                 PIC S9(07)V99.
000230        10 EF-DESVIO-PADRAO           PIC S9(07)V99.
000240        10 EF-PERCENTIL-CALCULADO     PIC S9(07)V99.
000250        10 EF-VALOR-MINIMO            PIC S9(07)V99.
000260        10 EF-VALOR-MAXIMO            PIC S9(07)V99.
000270     05 EF-FUNCAO-PEDIDA               PIC X(02).
000280        88 EF-PEDE-COMPLETO            VALUE "CP".
000290        88 EF-PEDE-PERCENTIL           VALUE "PC".
000300     05 FILLER                         PIC X(04).
