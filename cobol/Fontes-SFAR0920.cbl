000010******************************************************************
000020* Author: ANDRE RAFFUL
000030* Date: 26/02/1991
000040* Purpose: SUB-ROTINA DE CLASSIFICACAO DE PRODUTO - ESTOQUE
000050*          BAIXO, ROTACAO, CLASSE ABC E MARGEM. CENTRALIZA AS
000060*          REGRAS USADAS PELA ANALISE E PELOS RELATORIOS PARA
000070*          QUE TODOS APLIQUEM OS MESMOS PONTOS DE CORTE.
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    SFAR0920.
000110 AUTHOR.        ANDRE RAFFUL.
000120 INSTALLATION.  FARMACIA CENTRAL - CPD.
000130 DATE-WRITTEN.  26/02/1991.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - CPD FARMACIA CENTRAL.
000160*-----------------------------------------------------------------
000170* HISTORICO DE ALTERACOES
000180*-----------------------------------------------------------------
000190*   26/02/1991  A.RAFFUL   ZZ-0031  VERSAO ORIGINAL - SO TESTE     ZZ-0031
000200*                                   DE ESTOQUE BAIXO (<= 5 CX)     ZZ-0031
000210*   17/05/1994  A.RAFFUL   ZZ-0082  ACRESCIDA A CLASSIFICACAO DE   ZZ-0082
000220*                                   ROTACAO (SEM VENDAS / BAIXA /  ZZ-0082
000230*                                   MEDIA / ALTA / MUITO ALTA)     ZZ-0082
000240*   04/12/1996  A.RAFFUL   ZZ-0126  ACRESCIDO CALCULO DE MARGEM    ZZ-0126
000250*                                   E MARGEM PERCENTUAL            ZZ-0126
000260*   19/11/1998  M.SILVA    ZZ-0197  REVISAO ANO-2000: PROGRAMA     ZZ-0197
000270*                                   NAO MANIPULA DATAS, NENHUMA    ZZ-0197
000280*                                   ALTERACAO DE CODIGO NECESSARIA ZZ-0197
000290*   08/02/1999  M.SILVA    ZZ-0201  ACRESCIDA A CLASSE ABC (CURVA  ZZ-0201
000300*                                   DE PARETO), SOBRE O PERCENTUAL ZZ-0201
000310*                                   ACUMULADO DE VENDAS QUE O      ZZ-0201
000320*                                   CHAMADOR JA CALCULOU           ZZ-0201
000330*   22/07/2004  J.PEREIRA  ZZ-0271  ESTOQUE-ZERO SUBSTITUIDO POR   ZZ-0271
000340*                                   1 ANTES DE DIVIDIR, PARA NAO   ZZ-0271
000350*                                   ZERAR A DIVISAO DA ROTACAO     ZZ-0271
000360*   15/04/2008  J.PEREIRA  ZZ-0303  REMOVIDA A FUNCAO "CA" (TESTE  ZZ-0303
000370*                                   DE CAMPO AUSENTE) - NUNCA FOI  ZZ-0303
000380*                                   CHAMADA PELA CARGA, QUE JA     ZZ-0303
000390*                                   TESTA AUSENCIA NO SEU PROPRIO  ZZ-0303
000400*                                   FLUXO (P720/P750 DO SFAR0100)  ZZ-0303
000410*-----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460*
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490*
000500 DATA DIVISION.
000510 FILE SECTION.
000520 WORKING-STORAGE SECTION.
000530*
000540 01  WS-ESTOQUE-DIVISOR.
000550     05 WS-ESTOQUE-AJUSTADO           PIC S9(07) COMP.
000560     05 FILLER                        PIC X(02).
000570*
000580 01  WS-ROTACAO-CALCULO.
000590     05 WS-ROTACAO                    PIC S9(05)V99.
000600     05 WS-ROTACAO-INTEIRA REDEFINES WS-ROTACAO
000610                                       PIC S9(05).
000620     05 FILLER                        PIC X(02).
000630*
000640* AREA DE TRABALHO DA MARGEM - VISAO ALFANUMERICA USADA NO
000650* TESTE DE "CUSTO ZERADO, NENHUM CALCULO A FAZER".
000660*
000670 01  WS-MARGEM-CALCULO.
000680     05 WS-MARGEM-BRUTA               PIC S9(07)V99.
000690     05 WS-MARGEM-PCT                 PIC S9(05)V99.
000700 01  WS-MARGEM-CALCULO-R REDEFINES WS-MARGEM-CALCULO.
000710     05 WS-MARGEM-CALCULO-X            PIC X(16).
000720*
000730* AREA DE CORTE ABC - VISAO ALFANUMERICA USADA NO TESTE DE
000740* "PERCENTUAL AINDA NAO ACUMULADO" (CAMPO ZERADO).
000750*
000760 01  WS-CORTE-ABC.
000770     05 WS-PCT-ACUMULADO-AUX          PIC S9(05)V99.
000780 01  WS-CORTE-ABC-R REDEFINES WS-CORTE-ABC.
000790     05 WS-PCT-ACUMULADO-X             PIC X(07).
000800*
000810 LINKAGE SECTION.
000820*
000830 01  LK-AREA-CLASSIFICACAO.
000840     05 LK-FUNCAO                     PIC X(02).
000850        88 LK-FUNCAO-ESTOQUE           VALUE "ES".
000860        88 LK-FUNCAO-ROTACAO           VALUE "RO".
000870        88 LK-FUNCAO-ABC               VALUE "AB".
000880        88 LK-FUNCAO-MARGEM            VALUE "MG".
000890     05 LK-LIMITE-ESTOQUE-BAIXO        PIC S9(07).
000900     05 LK-CAIXAS-ESTOQUE             PIC S9(07).
000910     05 LK-CAIXAS-VENDIDAS            PIC S9(07).
000920     05 LK-PRECO-CUSTO                PIC S9(07)V99.
000930     05 LK-PRECO-VENDA                PIC S9(07)V99.
000940     05 LK-PERCENTUAL-ACUMULADO        PIC S9(05)V99.
000950     05 LK-RESULTADO.
000960        10 LK-ESTOQUE-BAIXO            PIC X(01).
000970           88 LK-E-ESTOQUE-BAIXO       VALUE "S".
000980        10 LK-CLASSE-ROTACAO          PIC X(10).
000990        10 LK-ROTACAO-CALCULADA        PIC S9(05)V99.
001000        10 LK-CLASSE-ABC               PIC X(01).
001010        10 LK-MARGEM                   PIC S9(07)V99.
001020        10 LK-MARGEM-PERCENTUAL        PIC S9(05)V99.
001030     05 FILLER                        PIC X(04).
001040*
001050 PROCEDURE DIVISION USING LK-AREA-CLASSIFICACAO.
001060*
001070 MAIN-PROCEDURE.
001080*
001090     EVALUATE TRUE
001100         WHEN LK-FUNCAO-ESTOQUE
001110             PERFORM P100-CLASSIFICA-ESTOQUE THRU P100-FIM
001120         WHEN LK-FUNCAO-ROTACAO
001130             PERFORM P200-CLASSIFICA-ROTACAO THRU P200-FIM
001140         WHEN LK-FUNCAO-ABC
001150             PERFORM P300-CLASSIFICA-ABC THRU P300-FIM
001160         WHEN LK-FUNCAO-MARGEM
001170             PERFORM P400-CALCULA-MARGEM THRU P400-FIM
001180         WHEN OTHER
001190             CONTINUE
001200     END-EVALUATE.
001210*
001220     GOBACK.
001230*
001240*-----------------------------------------------------------------
001250* P100 - ESTOQUE BAIXO: 0 <= ESTOQUE <= LIMITE (5 CAIXAS PADRAO).
001260*-----------------------------------------------------------------
001270 P100-CLASSIFICA-ESTOQUE.
001280*
001290     MOVE "N"                          TO LK-ESTOQUE-BAIXO.
001300*
001310     IF LK-CAIXAS-ESTOQUE >= 0
001320        AND LK-CAIXAS-ESTOQUE <= LK-LIMITE-ESTOQUE-BAIXO
001330         MOVE "S"                       TO LK-ESTOQUE-BAIXO
001340     END-IF.
001350*
001360 P100-FIM.
001370*
001380*-----------------------------------------------------------------
001390* P200 - ROTACAO = VENDIDO / ESTOQUE (ESTOQUE ZERO VIRA 1 ANTES
001400*        DE DIVIDIR - ZZ-0271). FAIXAS EM 2 DECIMAIS.
001410*-----------------------------------------------------------------
001420 P200-CLASSIFICA-ROTACAO.
001430*
001440     IF LK-CAIXAS-ESTOQUE = 0
001450         MOVE 1                        TO WS-ESTOQUE-AJUSTADO
001460     ELSE
001470         MOVE LK-CAIXAS-ESTOQUE         TO WS-ESTOQUE-AJUSTADO
001480     END-IF.
001490*
001500     COMPUTE WS-ROTACAO ROUNDED =
001510           LK-CAIXAS-VENDIDAS / WS-ESTOQUE-AJUSTADO.
001520*
001530     EVALUATE TRUE
001540         WHEN WS-ROTACAO <= 0.1
001550             MOVE "SIN VENTAS"          TO LK-CLASSE-ROTACAO
001560         WHEN WS-ROTACAO <= 0.5
001570             MOVE "BAJA"                TO LK-CLASSE-ROTACAO
001580         WHEN WS-ROTACAO <= 1
001590             MOVE "MEDIA"               TO LK-CLASSE-ROTACAO
001600         WHEN WS-ROTACAO <= 5
001610             MOVE "ALTA"                TO LK-CLASSE-ROTACAO
001620         WHEN OTHER
001630             MOVE "MUY ALTA"            TO LK-CLASSE-ROTACAO
001640     END-EVALUATE.
001650*
001660     MOVE WS-ROTACAO                    TO LK-ROTACAO-CALCULADA.
001670*
001680 P200-FIM.
001690*
001700*-----------------------------------------------------------------
001710* P300 - CLASSE ABC SOBRE O PERCENTUAL ACUMULADO DE VENDAS QUE
001720*        O CHAMADOR JA CALCULOU (TABELA ORDENADA POR VENDA DESC).
001730*-----------------------------------------------------------------
001740 P300-CLASSIFICA-ABC.
001750*
001760     MOVE LK-PERCENTUAL-ACUMULADO       TO WS-PCT-ACUMULADO-AUX.
001770*
001780     EVALUATE TRUE
001790         WHEN WS-PCT-ACUMULADO-AUX <= 80
001800             MOVE "A"                   TO LK-CLASSE-ABC
001810         WHEN WS-PCT-ACUMULADO-AUX <= 95
001820             MOVE "B"                   TO LK-CLASSE-ABC
001830         WHEN OTHER
001840             MOVE "C"                   TO LK-CLASSE-ABC
001850     END-EVALUATE.
001860*
001870 P300-FIM.
001880*
001890*-----------------------------------------------------------------
001900* P400 - MARGEM = PVP - CUSTO. MARGEM % = (PVP-CUSTO)/CUSTO*100,
001910*        CUSTO ZERO RESULTA EM MARGEM % ZERO.
001920*-----------------------------------------------------------------
001930 P400-CALCULA-MARGEM.
001940*
001950     COMPUTE WS-MARGEM-BRUTA ROUNDED =
001960           LK-PRECO-VENDA - LK-PRECO-CUSTO.
001970*
001980     IF LK-PRECO-CUSTO = 0
001990         MOVE ZEROS                     TO WS-MARGEM-PCT
002000     ELSE
002010         COMPUTE WS-MARGEM-PCT ROUNDED =
002020               (WS-MARGEM-BRUTA / LK-PRECO-CUSTO) * 100
002030     END-IF.
002040*
002050     MOVE WS-MARGEM-BRUTA                TO LK-MARGEM.
002060     MOVE WS-MARGEM-PCT                  TO LK-MARGEM-PERCENTUAL.
002070*
002080 P400-FIM.
002090*
002100 END PROGRAM SFAR0920.
