000010******************************************************************
000020* Author: ANDRE RAFFUL
000030* Date: 09/04/1991
000040* Purpose: DRIVER DO LOTE NOTURNO SFAR - ORQUESTRA A CARGA, A
000050*          ANALISE E OS RELATORIOS DE VENDAS E ESTOQUE DA
000060*          FARMACIA CENTRAL, E EXIBE NO CONSOLE O RESUMO DO
000070*          PROCESSAMENTO PARA ACOMPANHAMENTO DA OPERACAO.
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID.    SFAR0000.
000110 AUTHOR.        ANDRE RAFFUL.
000120 INSTALLATION.  FARMACIA CENTRAL - CPD.
000130 DATE-WRITTEN.  09/04/1991.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - CPD FARMACIA CENTRAL.
000160*-----------------------------------------------------------------
000170* HISTORICO DE ALTERACOES
000180*-----------------------------------------------------------------
000190*   09/04/1991  A.RAFFUL   ZZ-0033  VERSAO ORIGINAL - CHAMA A      ZZ-0033
000200*                                   CARGA E EXIBE OS CONTADORES    ZZ-0033
000210*                                   NO CONSOLE                     ZZ-0033
000220*   21/08/1997  A.RAFFUL   ZZ-0149  INCLUIDA A CHAMADA AO MOTOR    ZZ-0149
000230*                                   DE ANALISE (SFAR0200) E AO     ZZ-0149
000240*                                   RELATORIO (SFAR0300)           ZZ-0149
000250*   15/02/1999  M.SILVA    ZZ-0201  INCLUIDA A CHAMADA AO          ZZ-0201
000260*                                   RELATORIO RAPIDO (SFAR0310)    ZZ-0201
000270*                                   E A EXIBICAO DAS RECOMENDACOES ZZ-0201
000280*   19/11/1999  M.SILVA    ZZ-0197  REVISAO ANO-2000: DATA DO      ZZ-0197
000290*                                   BANNER DE CONSOLE PASSA A      ZZ-0197
000300*                                   USAR ACCEPT FROM DATE YYYYMMDD ZZ-0197
000310*   04/07/2006  J.PEREIRA  ZZ-0288  CORRIGIDA A REJEICAO DO LOTE   ZZ-0288
000320*                                   QUANDO O ARQUIVO MESTRE NAO    ZZ-0288
000330*                                   E ENCONTRADO (RETURN-CODE 16)  ZZ-0288
000340*-----------------------------------------------------------------
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     C01 IS TOP-OF-FORM.
000390*
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420*
000430 DATA DIVISION.
000440 FILE SECTION.
000450 WORKING-STORAGE SECTION.
000460*
000470 01  WS-CONTADORES-AUXILIARES.
000480     05 WS-I                          PIC S9(05) COMP.
000490     05 WS-QTD-CAMPOS-TOTAL            PIC S9(07) COMP.
000500     05 FILLER                        PIC X(02) VALUE SPACES.
000510*
000520* DATA DO PROCESSAMENTO, PARA O BANNER DE ABERTURA E DE
000530* ENCERRAMENTO DO CONSOLE.
000540*
000550 01  WS-DATA-CORRENTE.
000560     05 WS-AAAA-CORRENTE               PIC 9(04).
000570     05 WS-MM-CORRENTE                 PIC 9(02).
000580     05 WS-DD-CORRENTE                 PIC 9(02).
000590 01  WS-DATA-CORRENTE-R REDEFINES WS-DATA-CORRENTE.
000600     05 WS-DATA-CORRENTE-X              PIC X(08).
000610*
000620 77  WS-EMISSAO-EDITADA                PIC X(10).
000630*
000640* AREA DE MENSAGEM DE CONSOLE - VISAO ALFANUMERICA COMPACTA
000650* USADA PARA O BANNER INICIAL, O RESUMO E O ABEND.
000660*
000670 01  WS-AREA-MENSAGEM.
000680     05 WS-MENSAGEM                    PIC X(72).
000690 01  WS-AREA-MENSAGEM-R REDEFINES WS-AREA-MENSAGEM.
000700     05 WS-MENSAGEM-X                  PIC X(72).
000710*
000720* AREA DE CONTADOR EDITADO PARA O RESUMO NO CONSOLE (TOTAL DE
000730* REGISTROS, TOTAL DE CAMPOS, CONTAGEM DE BAIXO ESTOQUE).
000740*
000750 01  WS-AREA-CONTADOR-EDITADO.
000760     05 WS-CONTADOR-EDITADO            PIC ZZZZZZ9.
000770 01  WS-AREA-CONTADOR-EDITADO-R REDEFINES WS-AREA-CONTADOR-EDITADO.
000780     05 WS-CONTADOR-EDITADO-X           PIC X(07).
000790*
000800 77  WS-CODIGO-RETORNO                 PIC S9(03) COMP VALUE 0.
000810*
000820     COPY "ComFar.cpy".
000830*
000840 PROCEDURE DIVISION.
000850*
000860 MAIN-PROCEDURE.
000870*
000880     PERFORM P100-INICIALIZA THRU P100-FIM.
000890     PERFORM P200-CARGA THRU P200-FIM.
000900*
000910     IF CF-ARQUIVO-ENCONTRADO
000920         PERFORM P300-ANALISE THRU P300-FIM
000930         PERFORM P400-EXIBE-RESUMO THRU P400-FIM
000940         PERFORM P500-RELATORIOS THRU P500-FIM
000950     ELSE
000960         PERFORM P600-ABORTA-LOTE THRU P600-FIM
000970     END-IF.
000980*
000990     PERFORM P900-FIM THRU P900-FIM.
001000*
001010     MOVE WS-CODIGO-RETORNO             TO RETURN-CODE.
001020     GOBACK.
001030*
001040*-----------------------------------------------------------------
001050* P100 - BANNER DE ABERTURA DO LOTE NOTURNO E INICIALIZACAO DA
001060*        AREA DE COMUNICACAO COMPARTILHADA COM OS DEMAIS MODULOS.
001070*-----------------------------------------------------------------
001080 P100-INICIALIZA.
001090*
001100     MOVE "S"                          TO CF-ARQUIVO-OK.
001110*
001120     ACCEPT WS-DATA-CORRENTE FROM DATE YYYYMMDD.
001130     STRING WS-DD-CORRENTE "/" WS-MM-CORRENTE "/"
001140            WS-AAAA-CORRENTE       INTO WS-EMISSAO-EDITADA.
001150*
001160     MOVE SPACES                       TO WS-MENSAGEM.
001170     STRING "SFAR0000 - LOTE NOTURNO VENDAS/ESTOQUE - INICIO "
001180            WS-EMISSAO-EDITADA         DELIMITED BY SIZE
001190            INTO WS-MENSAGEM.
001200     DISPLAY WS-MENSAGEM.
001210*
001220 P100-FIM.
001230*
001240*-----------------------------------------------------------------
001250* P200 - CARGA DO ARQUIVO MESTRE DE PRODUTOS (SFAR0100). A CARGA
001260*        DEVOLVE CF-ARQUIVO-OK = "N" QUANDO O ARQUIVO NAO EXISTE,
001270*        SEM PROCESSAR NENHUM REGISTRO.
001280*-----------------------------------------------------------------
001290 P200-CARGA.
001300*
001310     CALL "SFAR0100" USING CF-AREA-COMUM.
001320*
001330 P200-FIM.
001340*
001350*-----------------------------------------------------------------
001360* P300 - MOTOR DE ANALISE DE VENDAS E ESTOQUE (SFAR0200).
001370*-----------------------------------------------------------------
001380 P300-ANALISE.
001390*
001400     CALL "SFAR0200" USING CF-AREA-COMUM.
001410*
001420 P300-FIM.
001430*
001440*-----------------------------------------------------------------
001450* P400 - RESUMO DO PROCESSAMENTO NO CONSOLE: TOTAL DE REGISTROS,
001460*        TOTAL DE CAMPOS, CONTAGEM DE BAIXO ESTOQUE E AS
001470*        RECOMENDACOES DO SISTEMA, UMA POR LINHA.
001480*-----------------------------------------------------------------
001490 P400-EXIBE-RESUMO.
001500*
001510     COMPUTE WS-QTD-CAMPOS-TOTAL =
001520           CF-QTD-CAMPOS-NUMERICOS + CF-QTD-CAMPOS-ALFA.
001530*
001540     MOVE CF-QTD-PROCESSADOS            TO WS-CONTADOR-EDITADO.
001550     MOVE SPACES                        TO WS-MENSAGEM.
001560     STRING "TOTAL DE REGISTROS PROCESSADOS.......: "
001570            WS-CONTADOR-EDITADO-X       DELIMITED BY SIZE
001580            INTO WS-MENSAGEM.
001590     DISPLAY WS-MENSAGEM.
001600*
001610     MOVE WS-QTD-CAMPOS-TOTAL            TO WS-CONTADOR-EDITADO.
001620     MOVE SPACES                        TO WS-MENSAGEM.
001630     STRING "TOTAL DE CAMPOS (NUMERICOS+ALFA)......: "
001640            WS-CONTADOR-EDITADO-X       DELIMITED BY SIZE
001650            INTO WS-MENSAGEM.
001660     DISPLAY WS-MENSAGEM.
001670*
001680     MOVE CF-QTD-BAIXO-ESTOQUE           TO WS-CONTADOR-EDITADO.
001690     MOVE SPACES                        TO WS-MENSAGEM.
001700     STRING "PRODUTOS EM BAIXO ESTOQUE..............: "
001710            WS-CONTADOR-EDITADO-X       DELIMITED BY SIZE
001720            INTO WS-MENSAGEM.
001730     DISPLAY WS-MENSAGEM.
001740*
001750     IF CF-QTD-RECOMENDACOES > 0
001760         DISPLAY "RECOMENDACOES DO SISTEMA:"
001770         PERFORM P410-EXIBE-RECOMENDACAO THRU P410-FIM
001780             VARYING WS-I FROM 1 BY 1
001790                 UNTIL WS-I > CF-QTD-RECOMENDACOES
001800     END-IF.
001810*
001820 P400-FIM.
001830*
001840 P410-EXIBE-RECOMENDACAO.
001850*
001860     DISPLAY "  - " CF-RECOMENDACAO (WS-I).
001870*
001880 P410-FIM.
001890*
001900*-----------------------------------------------------------------
001910* P500 - RELATORIO ABRANGENTE (SFAR0300) E RELATORIO RAPIDO
001920*        (SFAR0310), NESSA ORDEM FIXA.
001930*-----------------------------------------------------------------
001940 P500-RELATORIOS.
001950*
001960     CALL "SFAR0300" USING CF-AREA-COMUM.
001970     CALL "SFAR0310" USING CF-AREA-COMUM.
001980*
001990 P500-FIM.
002000*
002010*-----------------------------------------------------------------
002020* P600 - REJEITA O LOTE QUANDO O ARQUIVO MESTRE NAO FOI
002030*        ENCONTRADO PELA CARGA (ABEND COM RETURN-CODE 16).
002040*-----------------------------------------------------------------
002050 P600-ABORTA-LOTE.
002060*
002070     DISPLAY "SFAR0000 - LOTE REJEITADO - ARQUIVO MESTRE AUSENTE".
002080     MOVE 16                            TO WS-CODIGO-RETORNO.
002090*
002100 P600-FIM.
002110*
002120 P900-FIM.
002130*
002140     MOVE SPACES                        TO WS-MENSAGEM.
002150     STRING "SFAR0000 - LOTE NOTURNO VENDAS/ESTOQUE - FIM "
002160            WS-EMISSAO-EDITADA          DELIMITED BY SIZE
002170            INTO WS-MENSAGEM.
002180     DISPLAY WS-MENSAGEM.
002190*
002200 END PROGRAM SFAR0000.
